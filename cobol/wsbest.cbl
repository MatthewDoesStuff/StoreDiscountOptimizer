000100*    WSBEST.CBL
000200*    Best applied-payment path found so far, one entry per
000300*    order.  PAYMENT-OPTIMIZER is the only program that writes
000400*    this table; PAYMENT-TOTALS-WRITER and the driver only read
000500*    it.  Held IS EXTERNAL so all three see the one copy without
000600*    this shop's parameterless CALLs ever passing it along.
000700*------------------------------------------------------------
000800*    1998-11-09  RV   REQ-4410  Original layout (then named
000900*                     WSPLAN.CBL, shared by REPLACING BEST or
001000*                     CURR onto a common copybook).
001100*    2006-07-21  RV   REQ-4901  Added the spend-slot-array
001200*                     redefinition used by the totals writer.
001300*    2006-08-02  HG   REQ-4910  Split the old generic COPY
001400*                     REPLACING layout into this member (the
001500*                     best path, IS EXTERNAL) and WSCURR.CBL
001600*                     (the path being explored, private to
001700*                     PAYMENT-OPTIMIZER) -- this shop does not
001800*                     use COPY REPLACING anywhere else, and the
001900*                     best path has to be visible to two other
002000*                     programs with no parameter to carry it.
002100*------------------------------------------------------------
002200
002300     01  W-BEST-PLAN IS EXTERNAL.
002400         05  BEST-COUNT             PIC 9(4) COMP.
002500         05  BEST-TOTAL-DISCOUNT    PIC S9(9)V99.
002600         05  BEST-TOTAL-POINTS      PIC 9(9)V99.
002700         05  BEST-ENTRY OCCURS 20 TIMES
002800                 INDEXED BY BEST-IDX.
002900             10  BEST-ORDER-ID          PIC X(16).
003000             10  BEST-FINAL-PRICE       PIC 9(9)V99.
003100             10  BEST-STRATEGY          PIC X.
003200             10  BEST-SPEND-SLOTS.
003300                 15  BEST-SPEND-ID-1        PIC X(16).
003400                 15  BEST-SPEND-AMT-1       PIC 9(9)V99.
003500                 15  BEST-SPEND-ID-2        PIC X(16).
003600                 15  BEST-SPEND-AMT-2       PIC 9(9)V99.
003700             10  BEST-SPEND-SLOT-ARR REDEFINES
003800                     BEST-SPEND-SLOTS
003900                     OCCURS 2 TIMES
004000                     INDEXED BY BEST-SLOT-IDX.
004100                 15  BEST-SPEND-SLOT-ID     PIC X(16).
004200                 15  BEST-SPEND-SLOT-AMT    PIC 9(9)V99.
004300             10  FILLER                     PIC X(05).
