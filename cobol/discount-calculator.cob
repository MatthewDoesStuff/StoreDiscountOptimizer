000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        discount-calculator.
000300 AUTHOR.            H GRAY.
000400 INSTALLATION.      MERCHANDISING SYSTEMS.
000500 DATE-WRITTEN.      1988-11-09.
000600 DATE-COMPILED.     1988-11-09.
000700 SECURITY.          COMPANY CONFIDENTIAL - DO NOT COPY OFF SITE.
000800*------------------------------------------------------------
000900*    DISCOUNT-CALCULATOR
001000*    Builds every candidate payment option for one order and
001100*    loads it into W-OPTIONS-TABLE at the slot matching the
001200*    order's position.  Called once per order by the driver,
001300*    before PAYMENT-OPTIMIZER begins its search.  Never called
001400*    for a zero-value order -- the optimizer handles those
001500*    itself without building any options.
001510*
001520*    Four strategies are tried for every order, in this fixed
001530*    order, and every one that produces a usable option is kept
001540*    (this member does not pick a winner -- that is PAYMENT-
001550*    OPTIMIZER's job):
001560*        0100  card-promotion options -- one per promotion id
001570*              on the order that resolves to a non-points method.
001580*        0200  full-points option -- pay the whole order out of
001590*              the loyalty-points method, if one is on file.
001600*        0300  partial-points options -- pay at least 10% of the
001610*              order out of points and the rest on a card, one
001620*              option per non-points method on file.
001630*        0400  full-card, no-promotion options -- pay the whole
001640*              order on a card with no discount at all, one
001650*              option per non-points method on file.  These are
001660*              the strategies that exist only so the optimizer
001670*              always has at least one feasible option per order
001680*              even when every card the order is eligible for has
001690*              already run out of room.
001695*------------------------------------------------------------
001700*    CHANGE LOG
001702*
001704*    NOTE: the fixed order the four strategies run in above
001706*    matters to nobody downstream -- PAYMENT-OPTIMIZER is free to
001708*    realize options in any order it likes off the table this
001712*    member fills, and ties on total discount are broken by
001714*    whichever option the search happens to reach first, not by
001716*    the order strategies were built in.  The order above exists
001718*    only because it reads naturally top to bottom: promotions
001722*    first (the common case), then the two points strategies,
001724*    then the always-available fallback last.
001726*
001728*    A single order can therefore end up with options from all
001732*    four strategies at once -- nothing here picks a winner, and
001734*    nothing here limits how many strategies may apply.  The only
001736*    limit is the per-order option count checked in 0800 below.
001800*    1988-11-09  RV   REQ-4410  Original program -- card
001900*                     promotion and full-price strategies only.
002000*    1999-04-30  HG   REQ-4442  Added the loyalty-points
002100*                     strategies (full points, partial points)
002200*                     per the new PUNKTY balance feature.
002300*    1999-12-02  HG   REQ-4470  Y2K REVIEW -- confirmed no
002400*                     2-digit year fields exist in this member.
002500*                     No change required.
002600*    2001-06-04  HG   REQ-4512  Discount multiplier now computed
002700*                     to 4 decimal places, rounded, before the
002800*                     final price is derived -- Accounting found
002900*                     a penny drift on high-value orders.
003000*    2006-07-21  RV   REQ-4901  Added the duplicate-option check
003100*                     (0800) after Merchandising complained the
003200*                     optimizer was exploring identical options
003300*                     twice on single-card orders.
003400*    2006-08-05  HG   REQ-4922  Dropped the LINKAGE SECTION --
003500*                     this shop's CALLs take no parameters.  The
003600*                     orders/payment-methods/options tables now
003700*                     come in plain off WSORDR.CBL/WSPYMT.CBL/
003800*                     WSOPTN.CBL IS EXTERNAL, and the order index
003900*                     the driver wants built comes in off the new
004000*                     WSIDEX.CBL IS EXTERNAL instead of a LK-
004100*                     ORDER-IDX argument.
004110*    2008-03-11  RV   REQ-5015  Added housekeeping comments
004120*                     throughout this member per the shop's
004130*                     internal code-review standard; no logic
004140*                     changed.
004200*------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-370.
004600 OBJECT-COMPUTER.   IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS W-RERUN-SWITCH.
004910*------------------------------------------------------------
004920*    UPSI-0 is the usual manual-rerun override -- operations
004930*    flips it on the JCL EXEC card when a run has to be redone
004940*    against the same input decks.  Nothing in this member tests
004950*    it; it is declared because every batch program in this shop
004960*    carries the switch whether or not today's logic needs it.
004970*------------------------------------------------------------
004980*    This member takes no SELECT/FD of its own -- every table it
004985*    touches is a COPY of a shared IS EXTERNAL copybook below, so
004990*    there is no FILE-CONTROL or FILE SECTION in this program.
005000*------------------------------------------------------------
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005210*------------------------------------------------------------
005220*    WSCONST.CBL carries the shared return-code literals and the
005230*    "PUNKTY" points-method id; WSORDR.CBL/WSPYMT.CBL are the
005240*    orders and payment-methods tables, both read-only here;
005250*    WSOPTN.CBL is the options table this member fills one order
005260*    at a time; WSIDEX.CBL is the one-field relay the driver sets
005270*    immediately ahead of each CALL, naming which order (by its
005280*    position in W-ORDERS-TABLE) this invocation is to build
005290*    options for.
005295*------------------------------------------------------------
005300
005400     COPY "wsconst.cbl".
005500     COPY "wsordr.cbl".
005600     COPY "wspymt.cbl".
005700     COPY "wsoptn.cbl".
005800     COPY "wsidex.cbl".
005900
006000     77  W-MULTIPLIER               PIC 9V9(4).
006010*    W-MULTIPLIER holds (1 - discount %) to 4 decimal places
006020*    per REQ-4512 -- Accounting traced a penny drift on high-
006030*    value orders to rounding the multiplier too early.
006100     77  W-MIN-POINTS               PIC 9(9)V99.
006200     77  W-PP-FINAL-PRICE           PIC 9(9)V99.
006210*    W-MIN-POINTS/W-PP-FINAL-PRICE are used only by the partial-
006220*    points strategy in 0300/0310 -- the minimum points spend
006230*    (10% of order value) and the price left after spending it.
006300     77  W-PREFERRED-POINTS         PIC 9(9)V99.
006400     77  W-POINTS-SPENT             PIC 9(9)V99.
006500     77  W-CARD-AMOUNT              PIC 9(9)V99.
006510*    These three carry 0310's own arithmetic -- how many points
006520*    this particular option actually spends, and what is left
006530*    to put on the card, after the 0.01-minimum-card-amount rule
006540*    is applied.
006600     77  W-PROMO-SRC-IDX            PIC 9(4) COMP.
006610*    Drives the VARYING loop in 0100 over this order's promotion-
006620*    id list -- COMP per this shop's habit for every subscript.
006700     77  W-POINTS-METHOD-FOUND-SW   PIC X.
006800         88  POINTS-METHOD-FOUND        VALUE "Y".
006900     77  W-PM-FOUND-SW              PIC X.
007000         88  PROMO-METHOD-FOUND         VALUE "Y".
007100     77  W-POINTS-TBL-IDX           PIC 9(4) COMP.
007110*    The three found-switches above are the usual 88-level flags
007120*    this shop pairs with a linear-scan exit condition; W-POINTS-
007130*    TBL-IDX is left pointing at the points method once found, so
007140*    0200/0300 do not have to re-scan for it.
007200     77  W-MATCH-SW                 PIC X.
007300         88  OPTION-ALREADY-ON-FILE     VALUE "Y".
007310*    Set by 0810 below when a freshly built candidate matches an
007320*    option already in the table field for field -- the dedup
007330*    check REQ-4901 added after Merchandising's complaint.
007400
007500*    Candidate option staging area -- one option is built here,
007600*    then either appended to W-OPTIONS-TABLE or discarded as a
007700*    duplicate of one already on file.  Every one of the four
007710*    strategy paragraphs below fills this same area before
007720*    calling 0800-ADD-OPTION-IF-NEW; nothing downstream cares
007730*    which strategy built it.
007800     01  W-CANDIDATE-OPTION.
007900         05  W-CAND-STRATEGY        PIC X.
008000         05  W-CAND-FINAL-PRICE     PIC 9(9)V99.
008100         05  W-CAND-DISCOUNT        PIC S9(9)V99.
008200         05  W-CAND-SPEND-SLOTS.
008300             10  W-CAND-SPEND-ID-1      PIC X(16).
008400             10  W-CAND-SPEND-AMT-1     PIC 9(9)V99.
008500             10  W-CAND-SPEND-ID-2      PIC X(16).
008600             10  W-CAND-SPEND-AMT-2     PIC 9(9)V99.
008700     01  W-CAND-SLOT-ARR REDEFINES W-CANDIDATE-OPTION.
008800         05  FILLER                 PIC X(10).
008900         05  W-CAND-SLOT OCCURS 2 TIMES
009000                 INDEXED BY W-CAND-SLOT-IDX.
009100             10  W-CAND-SLOT-ID         PIC X(16).
009200             10  W-CAND-SLOT-AMT        PIC 9(9)V99.
009210*    This REDEFINES is not walked by this member today -- 0810's
009220*    duplicate check below compares the group fields directly --
009230*    but it gives a future change a ready-made OCCURS view of the
009240*    two spend slots without adding yet another REDEFINES.
009250*
009255*    W-CAND-SPEND-ID-1/-2 are PIC X(16) to match PM-TBL-ID and
009260*    W-POINTS-METHOD-ID in WSPYMT.CBL/WSCONST.CBL -- a method id
009265*    widened in those copybooks someday would need the same
009270*    change made here.
009280*
009285*    The discount amount is SIGNED (S9(9)V99) even though every
009290*    strategy in this member only ever computes a non-negative
009295*    discount -- the sign position matches OPT-DISCOUNT-AMT in
009297*    WSOPTN.CBL, which this field is always MOVEd into.
009300*------------------------------------------------------------
009400 PROCEDURE DIVISION.
009500*------------------------------------------------------------
009600 0000-MAIN-LOGIC.
009610*    Entry point.  W-ORDER-IDX comes in off WSIDEX.CBL, set by
009620*    PAYMENT-PLAN-OPTIMIZER immediately ahead of this CALL; this
009630*    member never chooses which order to build for on its own.
009640*    The table slot for that order is cleared, then each of the
009650*    four strategy paragraphs runs in turn -- every one that
009660*    finds a usable option appends it via 0800.
009700
009800     SET OPT-ORD-IDX TO W-ORDER-IDX.
009900     MOVE ZERO TO OPT-COUNT (OPT-ORD-IDX).
010000
010100     PERFORM 0100-BUILD-CARD-PROMOTION-OPTIONS THRU 0100-EXIT.
010200     PERFORM 0200-BUILD-FULL-POINTS-OPTION THRU 0200-EXIT.
010300     PERFORM 0300-BUILD-PARTIAL-POINTS-OPTIONS THRU 0300-EXIT.
010400     PERFORM 0400-BUILD-FULL-NO-PROMO-OPTIONS THRU 0400-EXIT.
010410*    All four run regardless of what the earlier ones found --
010420*    OPT-COUNT simply keeps growing (subject to the capacity
010430*    check in 0800) until every strategy has had its turn.
010500
010510*    EXIT PROGRAM returns control to PAYMENT-PLAN-OPTIMIZER;
010520*    this member never issues STOP RUN itself -- only the
010530*    top-level driver does that.
010600     EXIT PROGRAM.
010700
010710*    The STOP RUN below is dead code on every real invocation --
010720*    EXIT PROGRAM above always fires first -- but this shop's
010730*    habit is to leave one in every called member as a safety net
010740*    against a hypothetical stand-alone rerun of this program by
010750*    itself, outside the normal driver CALL chain.
010800     STOP RUN.
010900*------------------------------------------------------------
011000 0100-BUILD-CARD-PROMOTION-OPTIONS.
011010*    BUSINESS RULE: one option is built for every promotion id on
011020*    the order that resolves to a payment method actually on
011030*    file and is not itself the loyalty-points method -- the
011040*    points method never carries a card-style discount percent.
011100
011200     IF ORD-TBL-PROMO-COUNT (W-ORDER-IDX) > ZERO
011300        PERFORM 0110-BUILD-ONE-CARD-OPTION THRU 0110-EXIT
011400           VARYING W-PROMO-SRC-IDX FROM 1 BY 1
011500           UNTIL W-PROMO-SRC-IDX >
011600              ORD-TBL-PROMO-COUNT (W-ORDER-IDX)
011700     END-IF.
011800 0100-EXIT.
011900     EXIT.
012000*------------------------------------------------------------
012050*    Runs once per promotion id on the order -- most orders
012060*    carry only one or two, so the VARYING loop above never runs
012070*    long, but an order could in principle list several.
012100 0110-BUILD-ONE-CARD-OPTION.
012110*    Resolves one promotion id on the order to its payment
012120*    method, skips it quietly if the method is not on file or is
012130*    the points method, then prices the order against that
012140*    method's discount percent and stages the result.
012200
012300     MOVE "N" TO W-PM-FOUND-SW.
012400     PERFORM 0120-FIND-PROMO-METHOD THRU 0120-EXIT
012500        VARYING PM-TBL-IDX FROM 1 BY 1
012600        UNTIL PM-TBL-IDX > PM-TBL-COUNT
012700           OR PROMO-METHOD-FOUND.
012800
012810*    A promotion id that no longer matches any loaded payment
012820*    method is normal catalog drift -- ORDERS-LOADER already
012830*    dropped any id it could not resolve, but a method could in
012840*    principle still vanish between load and this CALL in a
012850*    future redesign, so the check stays here too.
012900     IF NOT PROMO-METHOD-FOUND
013000        GO TO 0110-EXIT
013100     END-IF.
013200
013210*    The points method carries no card-style discount percent --
013220*    PM-TBL-DISCOUNT-PCT would be meaningless for it -- so a
013230*    promotion id that happens to resolve to it is skipped here
013240*    rather than priced.
013300     IF PM-TBL-IS-POINTS-METHOD (PM-TBL-IDX)
013400        GO TO 0110-EXIT
013500     END-IF.
013600
013610*    Multiplier, final price and discount amount, in that order --
013620*    see the comment on W-MULTIPLIER in WORKING-STORAGE for why
013630*    the multiplier itself is rounded before it is applied.
013700     COMPUTE W-MULTIPLIER ROUNDED =
013800        1 - (PM-TBL-DISCOUNT-PCT (PM-TBL-IDX) / 100).
013900     COMPUTE W-CAND-FINAL-PRICE ROUNDED =
014000        ORD-TBL-VALUE (W-ORDER-IDX) * W-MULTIPLIER.
014100     COMPUTE W-CAND-DISCOUNT =
014200        ORD-TBL-VALUE (W-ORDER-IDX) - W-CAND-FINAL-PRICE.
014300
014310*    One spend slot only -- the whole (discounted) price goes on
014320*    the one card the promotion id resolved to; slot 2 is left
014330*    blank by the MOVE SPACES above.
014400     MOVE W-STRATEGY-CARD-PROMO TO W-CAND-STRATEGY.
014500     MOVE SPACES                TO W-CAND-SPEND-SLOTS.
014600     MOVE PM-TBL-ID (PM-TBL-IDX)
014700          TO W-CAND-SPEND-ID-1.
014800     MOVE W-CAND-FINAL-PRICE    TO W-CAND-SPEND-AMT-1.
014900
015000     PERFORM 0800-ADD-OPTION-IF-NEW THRU 0800-EXIT.
015100 0110-EXIT.
015200     EXIT.
015300*------------------------------------------------------------
015400 0120-FIND-PROMO-METHOD.
015410*    Straight linear scan of W-PAYMENT-METHODS-TABLE by id --
015420*    the table tops out at a handful of methods per run, so a
015430*    sequential compare here costs nothing worth indexing for.
015500
015600     IF ORD-TBL-PROMO-ID (W-ORDER-IDX, W-PROMO-SRC-IDX)
015700           = PM-TBL-ID (PM-TBL-IDX)
015800        SET PROMO-METHOD-FOUND TO TRUE
015900     END-IF.
016000 0120-EXIT.
016100     EXIT.
016200*------------------------------------------------------------
016250*    Unlike 0100, this strategy does not look at the order's
016260*    promotion-id list at all -- the points method's own percent
016270*    applies regardless of which promotions the order happens to
016280*    carry.
016300 0200-BUILD-FULL-POINTS-OPTION.
016310*    BUSINESS RULE: if a loyalty-points method is on file at all,
016320*    one option is always built that pays the entire order out
016330*    of points, discounted at that method's own percent -- this
016340*    runs whether or not the order carries any promotion ids.
016400
016500     PERFORM 0210-FIND-POINTS-METHOD THRU 0210-EXIT.
016600     IF NOT POINTS-METHOD-FOUND
016700        GO TO 0200-EXIT
016800     END-IF.
016900
017000     COMPUTE W-MULTIPLIER ROUNDED =
017100        1 - (PM-TBL-DISCOUNT-PCT (W-POINTS-TBL-IDX) / 100).
017200     COMPUTE W-CAND-FINAL-PRICE ROUNDED =
017300        ORD-TBL-VALUE (W-ORDER-IDX) * W-MULTIPLIER.
017400     COMPUTE W-CAND-DISCOUNT =
017500        ORD-TBL-VALUE (W-ORDER-IDX) - W-CAND-FINAL-PRICE.
017600
017610*    One spend slot -- the points method id and the full
017620*    (discounted) price, the same shape as the card-promotion
017630*    option above, just against a different method.
017700     MOVE W-STRATEGY-FULL-POINTS TO W-CAND-STRATEGY.
017800     MOVE SPACES                 TO W-CAND-SPEND-SLOTS.
017900     MOVE W-POINTS-METHOD-ID     TO W-CAND-SPEND-ID-1.
018000     MOVE W-CAND-FINAL-PRICE     TO W-CAND-SPEND-AMT-1.
018100
018200     PERFORM 0800-ADD-OPTION-IF-NEW THRU 0800-EXIT.
018300 0200-EXIT.
018400     EXIT.
018500*------------------------------------------------------------
018600 0210-FIND-POINTS-METHOD.
018610*    Shared by 0200 and 0300 below -- scans once for the one
018620*    method flagged PM-TBL-IS-POINTS-METHOD, if any is on file.
018700
018800     MOVE "N" TO W-POINTS-METHOD-FOUND-SW.
018900     PERFORM 0212-CHECK-ONE-FOR-POINTS THRU 0212-EXIT
019000        VARYING PM-TBL-IDX FROM 1 BY 1
019100        UNTIL PM-TBL-IDX > PM-TBL-COUNT
019200           OR POINTS-METHOD-FOUND.
019300 0210-EXIT.
019400     EXIT.
019500*------------------------------------------------------------
019600 0212-CHECK-ONE-FOR-POINTS.
019610*    At most one method on file should ever carry this flag --
019620*    PAYMENT-METHODS-LOADER sets it against the one fixed
019630*    "PUNKTY" id -- so the first match found is the only match.
019700
019800     IF PM-TBL-IS-POINTS-METHOD (PM-TBL-IDX)
019900        SET POINTS-METHOD-FOUND TO TRUE
020000        SET W-POINTS-TBL-IDX TO PM-TBL-IDX
020100     END-IF.
020200 0212-EXIT.
020300     EXIT.
020400*------------------------------------------------------------
020500 0300-BUILD-PARTIAL-POINTS-OPTIONS.
020510*    BUSINESS RULE: a partial-points option spends at least 10%
020520*    of the order's value out of points and the rest on a card --
020530*    one option per non-points method on file, so the optimizer
020540*    can later pick whichever card has the room.  Skipped outright
020550*    when there is no points method, or when 10% of the order
020560*    comes to nothing, or when less than a penny would be left
020570*    for the card.
020600
020700     PERFORM 0210-FIND-POINTS-METHOD THRU 0210-EXIT.
020800     IF NOT POINTS-METHOD-FOUND
020900        GO TO 0300-EXIT
021000     END-IF.
021100
021110*    W-MIN-POINTS is always exactly 10% of the order value,
021120*    rounded; W-PP-FINAL-PRICE is what remains for the card.
021200     COMPUTE W-MIN-POINTS ROUNDED =
021300        ORD-TBL-VALUE (W-ORDER-IDX) * 0.10.
021400     COMPUTE W-PP-FINAL-PRICE =
021500        ORD-TBL-VALUE (W-ORDER-IDX) - W-MIN-POINTS.
021600
021610*    Either guard failing here means there is no sensible
021620*    partial-points option on this order at all -- not per
021630*    method, so the whole strategy is abandoned before the
021640*    per-method loop even starts.
021700     IF W-MIN-POINTS = ZERO OR W-PP-FINAL-PRICE < 0.01
021800        GO TO 0300-EXIT
021900     END-IF.
022000
022100     PERFORM 0310-BUILD-ONE-PARTIAL-OPTION THRU 0310-EXIT
022200        VARYING PM-TBL-IDX FROM 1 BY 1
022300        UNTIL PM-TBL-IDX > PM-TBL-COUNT.
022400 0300-EXIT.
022500     EXIT.
022600*------------------------------------------------------------
022700 0310-BUILD-ONE-PARTIAL-OPTION.
022710*    BUSINESS RULE: as many points as possible are spent while
022720*    leaving at least 0.01 on the card, UNLESS that would spend
022730*    fewer than the 10% minimum -- in which case exactly the
022740*    minimum is spent and whatever is left goes on the card.
022800
022900     IF PM-TBL-IS-POINTS-METHOD (PM-TBL-IDX)
023000        GO TO 0310-EXIT
023100     END-IF.
023200
023210*    W-PREFERRED-POINTS is "spend everything except a penny" --
023220*    tested against the 10% floor to decide which branch applies.
023300     COMPUTE W-PREFERRED-POINTS = W-PP-FINAL-PRICE - 0.01.
023400     IF W-PREFERRED-POINTS NOT < W-MIN-POINTS
023500        MOVE W-PREFERRED-POINTS TO W-POINTS-SPENT
023600        MOVE 0.01               TO W-CARD-AMOUNT
023700     ELSE
023800        MOVE W-MIN-POINTS TO W-POINTS-SPENT
023900        COMPUTE W-CARD-AMOUNT = W-PP-FINAL-PRICE - W-MIN-POINTS
024000     END-IF.
024100
024110*    A card amount of exactly zero here means the order's value
024120*    equals its own 10% floor (only possible on a very small
024130*    order) -- not a two-method option at all, so it is dropped.
024200     IF W-CARD-AMOUNT = ZERO
024300        GO TO 0310-EXIT
024400     END-IF.
024500
024510*    W-CAND-DISCOUNT on a partial-points option is the points
024520*    spent, not a price reduction -- this strategy applies no
024530*    card-style discount percent at all, it simply substitutes
024540*    points for part of the cash price.
024600     MOVE W-STRATEGY-PARTIAL-PTS TO W-CAND-STRATEGY.
024700     MOVE W-PP-FINAL-PRICE       TO W-CAND-FINAL-PRICE.
024800     MOVE W-MIN-POINTS           TO W-CAND-DISCOUNT.
024900     MOVE SPACES                 TO W-CAND-SPEND-SLOTS.
025000     MOVE W-POINTS-METHOD-ID     TO W-CAND-SPEND-ID-1.
025100     MOVE W-POINTS-SPENT         TO W-CAND-SPEND-AMT-1.
025200     MOVE PM-TBL-ID (PM-TBL-IDX)
025300          TO W-CAND-SPEND-ID-2.
025400     MOVE W-CARD-AMOUNT          TO W-CAND-SPEND-AMT-2.
025500
025600     PERFORM 0800-ADD-OPTION-IF-NEW THRU 0800-EXIT.
025700 0310-EXIT.
025800     EXIT.
025900*------------------------------------------------------------
026000 0400-BUILD-FULL-NO-PROMO-OPTIONS.
026010*    BUSINESS RULE: paying the order in full off a single card,
026020*    at face value, with no promotion applied -- the fall-back
026030*    option that exists for every non-points method on file, so
026040*    there is always at least one realizable option when a card
026050*    has the room, even if it never earns a discount.
026100
026200     PERFORM 0410-BUILD-ONE-NO-PROMO-OPTION THRU 0410-EXIT
026300        VARYING PM-TBL-IDX FROM 1 BY 1
026400        UNTIL PM-TBL-IDX > PM-TBL-COUNT.
026500 0400-EXIT.
026600     EXIT.
026700*------------------------------------------------------------
026800 0410-BUILD-ONE-NO-PROMO-OPTION.
026810*    One single-slot option per card method, full order value,
026820*    zero discount -- the same 0800 dedup path every other
026830*    strategy's candidates pass through below.
026900
027000     IF PM-TBL-IS-POINTS-METHOD (PM-TBL-IDX)
027100        GO TO 0410-EXIT
027200     END-IF.
027300
027400     MOVE W-STRATEGY-FULL-NO-PROMO TO W-CAND-STRATEGY.
027500     MOVE ORD-TBL-VALUE (W-ORDER-IDX)
027600          TO W-CAND-FINAL-PRICE.
027700     MOVE ZERO                     TO W-CAND-DISCOUNT.
027800     MOVE SPACES                   TO W-CAND-SPEND-SLOTS.
027900     MOVE PM-TBL-ID (PM-TBL-IDX)
028000          TO W-CAND-SPEND-ID-1.
028100     MOVE ORD-TBL-VALUE (W-ORDER-IDX)
028200          TO W-CAND-SPEND-AMT-1.
028300
028400     PERFORM 0800-ADD-OPTION-IF-NEW THRU 0800-EXIT.
028500 0410-EXIT.
028600     EXIT.
028700*------------------------------------------------------------
028800 0800-ADD-OPTION-IF-NEW.
028810*    Common tail end for all four strategies above -- every
028820*    candidate built anywhere in this program passes through
028830*    here before it becomes a real entry in W-OPTIONS-TABLE.
028840*    Two guards: a candidate identical to one already on file
028850*    for this order is dropped, and the table's per-order option
028860*    cap is enforced so one expensive order cannot starve the
028870*    options of every other order.
028900
029000     MOVE "N" TO W-MATCH-SW.
029100     IF OPT-COUNT (OPT-ORD-IDX) > ZERO
029200        PERFORM 0810-COMPARE-ONE-EXISTING THRU 0810-EXIT
029300           VARYING OPT-IDX FROM 1 BY 1
029400           UNTIL OPT-IDX > OPT-COUNT (OPT-ORD-IDX)
029500              OR OPTION-ALREADY-ON-FILE
029600     END-IF.
029700
029710*    Identical candidate already on file -- nothing to add.
029800     IF OPTION-ALREADY-ON-FILE
029900        GO TO 0800-EXIT
030000     END-IF.
030100
030110*    Table full for this order -- drop the candidate silently
030120*    rather than abend; PAYMENT-OPTIMIZER works with whatever
030130*    made it into the table.
030200     IF OPT-COUNT (OPT-ORD-IDX)
030300           NOT < W-MAX-OPTIONS-PER-ORDER
030400        GO TO 0800-EXIT
030500     END-IF.
030600
030700     ADD 1 TO OPT-COUNT (OPT-ORD-IDX).
030800     SET OPT-IDX TO OPT-COUNT (OPT-ORD-IDX).
030900
031000     MOVE W-CAND-STRATEGY    TO
031100          OPT-STRATEGY (OPT-ORD-IDX, OPT-IDX).
031200     MOVE W-CAND-FINAL-PRICE TO
031300          OPT-FINAL-PRICE (OPT-ORD-IDX, OPT-IDX).
031400     MOVE W-CAND-DISCOUNT    TO
031500          OPT-DISCOUNT-AMT (OPT-ORD-IDX, OPT-IDX).
031600     MOVE W-CAND-SPEND-SLOTS TO
031700          OPT-SPEND-SLOTS (OPT-ORD-IDX, OPT-IDX).
031800 0800-EXIT.
031900     EXIT.
032000*------------------------------------------------------------
032100 0810-COMPARE-ONE-EXISTING.
032110*    All four candidate fields must match an existing entry for
032120*    it to count as a duplicate -- strategy code, final price,
032130*    discount amount and the whole spend-slots group compared
032140*    as one unit rather than slot by slot.
032200
032300     IF W-CAND-STRATEGY    =
032400           OPT-STRATEGY (OPT-ORD-IDX, OPT-IDX)
032500        AND W-CAND-FINAL-PRICE =
032600           OPT-FINAL-PRICE (OPT-ORD-IDX, OPT-IDX)
032700        AND W-CAND-DISCOUNT =
032800           OPT-DISCOUNT-AMT (OPT-ORD-IDX, OPT-IDX)
032900        AND W-CAND-SPEND-SLOTS =
033000           OPT-SPEND-SLOTS (OPT-ORD-IDX, OPT-IDX)
033100        SET OPTION-ALREADY-ON-FILE TO TRUE
033200     END-IF.
033300 0810-EXIT.
033400     EXIT.
033500*------------------------------------------------------------
033510*    END OF DISCOUNT-CALCULATOR.  No further paragraphs --
033520*    everything this member produces lives in W-OPTIONS-TABLE,
033530*    read next by PAYMENT-OPTIMIZER off its own WSOPTN.CBL COPY.
033540*------------------------------------------------------------
