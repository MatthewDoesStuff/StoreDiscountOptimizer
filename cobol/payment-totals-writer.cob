000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        payment-totals-writer.
000300 AUTHOR.            H GRAY.
000400 INSTALLATION.      MERCHANDISING SYSTEMS.
000500 DATE-WRITTEN.      1988-11-09.
000600 DATE-COMPILED.     1988-11-09.
000700 SECURITY.          COMPANY CONFIDENTIAL - DO NOT COPY OFF SITE.
000710*    Author's note (HG, 2006-08-05): this member is deliberately
000720*    the simplest of the five -- it owns no search logic of its
000730*    own, only aggregation and a single output file.
000800*------------------------------------------------------------
000900*    PAYMENT-TOTALS-WRITER
001000*    Walks the winning plan built by PAYMENT-OPTIMIZER, adds up
001100*    every order's spend by payment-method id into
001200*    W-METHOD-TOTALS, and writes one RESULT-RECORD for every
001300*    method whose total spend is greater than zero.  Methods
001400*    that never took part in the plan are not written at all.
001500*    The order the methods come out in is whatever order they
001600*    were first seen in the plan -- the spec does not require
001700*    any particular order here.
001710*
001720*    This member is the last of the five workers CALLed by
001730*    PAYMENT-PLAN-OPTIMIZER -- by the time it runs, the search is
001740*    over and LK-BEST-PLAN's contents off WSBEST.CBL are final.
001800*------------------------------------------------------------
001900*    CHANGE LOG
002000*    1988-11-09  RV   REQ-4410  Original program.
002100*    1999-12-02  HG   REQ-4470  Y2K REVIEW -- confirmed no
002200*                     2-digit year fields exist in this member.
002300*                     No change required.
002400*    2006-07-21  HG   REQ-4901  Rewritten to aggregate off
002500*                     LK-BEST-PLAN's spend-slot array instead of
002600*                     walking the two slots by hand twice.
002700*    2006-08-05  HG   REQ-4922  Dropped the LINKAGE SECTION --
002800*                     this shop's CALLs take no parameters.  The
002900*                     best plan now comes in plain off WSBEST.CBL
003000*                     IS EXTERNAL, the return code and message off
003100*                     WSSTAT.CBL IS EXTERNAL, in place of the old
003200*                     WSPLAN.CBL COPY REPLACING and the
003300*                     LK-RETURN-CODE/LK-ERROR-MESSAGE arguments;
003400*                     every WK- field here is now the shop's
003500*                     plain W-.
003510*    2008-03-11  RV   REQ-5015  Added housekeeping comments
003520*                     throughout this member per the shop's
003530*                     internal code-review standard; no logic
003540*                     changed.
003600*------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS W-RERUN-SWITCH.
004310*------------------------------------------------------------
004320*    UPSI-0 is the usual manual-rerun override -- operations
004330*    flips it on the JCL EXEC card when a run has to be redone
004340*    against the same input decks.  Nothing in this member tests
004350*    it; it is declared because every batch program in this shop
004360*    carries the switch whether or not today's logic needs it.
004370*------------------------------------------------------------
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004510*------------------------------------------------------------
004520*    RESULT-FILE is this run's output -- one record per payment
004530*    method that took part in the winning plan, LINE SEQUENTIAL,
004540*    bound to the RSLTFL logical name by JCL/SYSIN at run time.
004550*------------------------------------------------------------
004600
004700     COPY "SLRSLT.CBL".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005110*    FDRSLT.CBL is the 01-level record layout for one line of the
005120*    output summary -- see that copybook for field widths.
005200     COPY "FDRSLT.CBL".
005300
005400 WORKING-STORAGE SECTION.
005410*------------------------------------------------------------
005420*    WSCONST.CBL carries the shared return-code literals;
005430*    WSTOTL.CBL is the table this member builds and writes;
005440*    WSBEST.CBL is the winning plan PAYMENT-OPTIMIZER left behind,
005450*    read-only here; WSSTAT.CBL carries this member's return
005460*    code/message back to the driver.
005470*------------------------------------------------------------
005500
005600     COPY "wsconst.cbl".
005700     COPY "wstotl.cbl".
005800     COPY "wsbest.cbl".
005900     COPY "wsstat.cbl".
006000
006100     01  W-RSLT-FILE-STATUS         PIC X(02).
006110*    No EOF switch is declared here -- this member only writes,
006120*    it never reads a file, so there is no READ AT END to flag.
006200
006300     77  W-SEARCH-ID                PIC X(16).
006400     77  W-TOT-FOUND-SW             PIC X.
006500         88  TOT-FOUND                  VALUE "Y".
006510*    W-SEARCH-ID/W-TOT-FOUND-SW drive the linear scan in 0220
006520*    below that decides whether a method already has a running
006530*    total or needs a new entry started for it.
006600
006700     01  W-OUT-STAGING.
006800         05  W-OUT-METHOD-ID            PIC X(16).
006900         05  FILLER                     PIC X(01).
007000         05  W-OUT-TOTAL-SPENT          PIC 9(9)V99.
007100         05  FILLER                     PIC X(10).
007200     01  W-OUT-STAGING-X REDEFINES W-OUT-STAGING
007300             PIC X(36).
007310*    The REDEFINES above gives 0410 below a flat 36-byte view of
007320*    the staged output line so it can test the whole thing against
007330*    SPACES in one compare instead of field by field.
007400*------------------------------------------------------------
007500 PROCEDURE DIVISION.
007600*------------------------------------------------------------
007700 0000-MAIN-LOGIC.
007710*    Entry point.  Roll every slot of every winning order into
007720*    W-METHOD-TOTALS by payment-method id, then open the output
007730*    file and write one record per method with a non-zero total.
007740*    A bad open leaves TOT-COUNT populated but writes nothing --
007750*    0400 is only entered when the return code is still normal.
007800
007900     MOVE W-RETCD-NORMAL   TO W-RETURN-CODE.
008000     MOVE SPACES           TO W-ERROR-MESSAGE.
008100     MOVE ZERO             TO TOT-COUNT.
008110*    TOT-COUNT starts every run at zero -- an all-zero plan
008120*    (BEST-COUNT = ZERO) is not an error here, it simply means
008130*    the 0400 write loop below has nothing to do.
008140*    W-RETURN-CODE/W-ERROR-MESSAGE are reset the same way every
008150*    worker in this batch resets them on entry, so a prior
008160*    member's stale message can never leak into this one's
008170*    diagnostics.
008200
008300     IF BEST-COUNT > ZERO
008400        PERFORM 0200-ACCUMULATE-ONE-ENTRY THRU 0200-EXIT
008500           VARYING BEST-IDX FROM 1 BY 1
008600           UNTIL BEST-IDX > BEST-COUNT
008700     END-IF.
008800
008810*    The output file is opened whether or not there was anything
008820*    to accumulate, so a zero-total run still produces an empty
008830*    (header-less) RESULT-FILE for the next job step to consume.
008900     PERFORM 0100-OPEN-RSLT-FILE THRU 0100-EXIT.
009000
009100     IF W-RETURN-CODE = W-RETCD-NORMAL
009200        PERFORM 0400-WRITE-ALL-TOTALS THRU 0400-EXIT
009300        CLOSE RESULT-FILE
009400     END-IF.
009500
009510*    EXIT PROGRAM here returns control to PAYMENT-PLAN-OPTIMIZER,
009520*    which is the only member in this batch that issues STOP RUN
009530*    on the normal path; the STOP RUN below is this shop's usual
009540*    safety net for a stand-alone rerun of this member alone.
009600     EXIT PROGRAM.
009700
009800     STOP RUN.
009900*------------------------------------------------------------
010000 0100-OPEN-RSLT-FILE.
010010*    A bad open here is always a genuine I/O error -- unlike the
010020*    two loaders, there is no missing-input-file usage case for
010030*    an OUTPUT file; OPEN creates the dataset if it does not exist.
010040*    The status code itself is folded into the error message so
010050*    operations can see exactly what the access method reported.
010100
010200     OPEN OUTPUT RESULT-FILE.
010300     IF W-RSLT-FILE-STATUS NOT = "00"
010400        MOVE W-RETCD-IO-ERROR TO W-RETURN-CODE
010500        STRING "I/O ERROR OPENING RESULT FILE, STATUS "
010600               W-RSLT-FILE-STATUS
010700          INTO W-ERROR-MESSAGE
010800     END-IF.
010900 0100-EXIT.
011000     EXIT.
011100*------------------------------------------------------------
011200 0200-ACCUMULATE-ONE-ENTRY.
011210*    Every order in the winning plan carries up to two spend
011220*    slots -- a full-payment method and, where the strategy used
011230*    one, a loyalty-points method.  Both are rolled in below.
011300
011400     PERFORM 0210-ACCUMULATE-ONE-SLOT THRU 0210-EXIT
011500        VARYING BEST-SLOT-IDX FROM 1 BY 1
011600        UNTIL BEST-SLOT-IDX > 2.
011700 0200-EXIT.
011800     EXIT.
011900*------------------------------------------------------------
012000 0210-ACCUMULATE-ONE-SLOT.
012010*    BUSINESS RULE: a blank slot id means this order's plan never
012020*    used the second slot (no points were spent) -- that is the
012030*    normal case for a full-payment-only order and is skipped
012040*    here with no accumulation at all.
012100
012200     IF BEST-SPEND-SLOT-ID (BEST-IDX, BEST-SLOT-IDX) = SPACES
012300        GO TO 0210-EXIT
012400     END-IF.
012500
012600     MOVE BEST-SPEND-SLOT-ID (BEST-IDX, BEST-SLOT-IDX)
012700          TO W-SEARCH-ID.
012800
012810*    The found-switch is reset for every slot in turn -- a match
012820*    on one order's slot says nothing about the next order's.
012900     MOVE "N" TO W-TOT-FOUND-SW.
013000     PERFORM 0220-CHECK-ONE-TOTAL THRU 0220-EXIT
013100        VARYING TOT-IDX FROM 1 BY 1
013200        UNTIL TOT-IDX > TOT-COUNT OR TOT-FOUND.
013300
013310*    A method seen for the first time gets a new running-total
013320*    entry started at zero; one already on file keeps its
013330*    existing TOT-IDX from the scan above.
013400     IF NOT TOT-FOUND
013500        ADD 1 TO TOT-COUNT
013600        SET TOT-IDX TO TOT-COUNT
013700        MOVE W-SEARCH-ID TO TOT-METHOD-ID (TOT-IDX)
013800        MOVE ZERO        TO TOT-AMOUNT (TOT-IDX)
013900     END-IF.
014000
014010*    Either way, the slot's spend amount is added to whichever
014020*    entry TOT-IDX now points at.
014100     ADD BEST-SPEND-SLOT-AMT (BEST-IDX, BEST-SLOT-IDX)
014200         TO TOT-AMOUNT (TOT-IDX).
014300 0210-EXIT.
014400     EXIT.
014500*------------------------------------------------------------
014600 0220-CHECK-ONE-TOTAL.
014610*    Straight linear scan of W-METHOD-TOTALS by id -- the table
014620*    tops out at a handful of methods per run, so a sequential
014630*    compare here costs nothing worth indexing for.
014640*    An indexed search was considered during the REQ-4901
014650*    rewrite and rejected for the same reason the loaders reject
014660*    it -- not enough entries to be worth the complexity.
014700
014800     IF W-SEARCH-ID = TOT-METHOD-ID (TOT-IDX)
014900        SET TOT-FOUND TO TRUE
015000     END-IF.
015100 0220-EXIT.
015200     EXIT.
015300*------------------------------------------------------------
015400 0400-WRITE-ALL-TOTALS.
015410*    Nothing is written at all when TOT-COUNT is zero -- an
015420*    all-zero-value run never reaches this member in the first
015430*    place (PAYMENT-PLAN-OPTIMIZER exits before the CALL), but a
015440*    run with orders and no usable payment method can still get
015450*    here with TOT-COUNT at zero, and that is not an error either.
015500
015600     IF TOT-COUNT > ZERO
015700        PERFORM 0410-WRITE-ONE-TOTAL THRU 0410-EXIT
015800           VARYING TOT-IDX FROM 1 BY 1 UNTIL TOT-IDX > TOT-COUNT
015900     END-IF.
016000 0400-EXIT.
016100     EXIT.
016200*------------------------------------------------------------
016300 0410-WRITE-ONE-TOTAL.
016310*    BUSINESS RULE: a method that took part in the plan but whose
016320*    running total nets to zero (should not normally happen, but
016330*    is not impossible with a zero-value order in the mix) is not
016340*    written -- only methods with real spend appear in the report.
016400
016500     IF TOT-AMOUNT (TOT-IDX) NOT > ZERO
016600        GO TO 0410-EXIT
016700     END-IF.
016800
016900     MOVE TOT-METHOD-ID (TOT-IDX) TO W-OUT-METHOD-ID.
017000     MOVE TOT-AMOUNT (TOT-IDX)    TO W-OUT-TOTAL-SPENT.
017100
017110*    The NOT = SPACES guard below is defensive -- with a non-zero
017120*    amount just moved in above, W-OUT-STAGING-X can never
017130*    actually be all spaces, but this shop writes the check
017140*    anyway rather than WRITE unconditionally.
017200     IF W-OUT-STAGING-X NOT = SPACES
017300        MOVE W-OUT-METHOD-ID      TO OUT-METHOD-ID
017400        MOVE W-OUT-TOTAL-SPENT    TO OUT-TOTAL-SPENT
017500        WRITE RESULT-RECORD
017600     END-IF.
017700 0410-EXIT.
017800     EXIT.
