000100*    SLRSLT.CBL
000200*    FILE-CONTROL entry for the settlement-run result file.
000300*    Bound at run time by JCL/SYSIN to the logical name
000400*    RESULTFL.
000500*------------------------------------------------------------
000600*    1998-11-09  RV   REQ-4410  Original SELECT.
000650*    2006-08-05  HG   REQ-4922  Renamed the file-status target
000660*                     from WK-RSLT-FILE-STATUS to W-RSLT-FILE-
000670*                     STATUS to match the shop's plain W- prefix.
000700*------------------------------------------------------------
000800
000900     SELECT RESULT-FILE
001000            ASSIGN TO RESULTFL
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS W-RSLT-FILE-STATUS.
