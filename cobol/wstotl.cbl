000100*    WSTOTL.CBL
000200*    Per-method aggregation table.  Filled by
000300*    PAYMENT-TOTALS-WRITER from the winning W-BEST-PLAN,
000400*    parallel in content (but not in position) to
000500*    W-PAYMENT-METHODS-TABLE.  Private to that one program.
000600*------------------------------------------------------------
000700*    1998-11-09  RV   REQ-4410  Original table.
000800*    2006-07-21  RV   REQ-4901  Added the flat-character
000900*                     redefinition used to zero an entry in
001000*                     one MOVE when the table is initialized.
001100*    2006-08-02  HG   REQ-4910  Renamed the table from
001200*                     WS-METHOD-TOTALS to W-METHOD-TOTALS to
001300*                     match the shop's plain W- prefix.
001400*------------------------------------------------------------
001500
001600     01  W-METHOD-TOTALS.
001700         05  TOT-COUNT              PIC 9(4) COMP.
001800         05  TOT-ENTRY OCCURS 12 TIMES
001900                 INDEXED BY TOT-IDX.
002000             10  TOT-METHOD-ID          PIC X(16).
002100             10  TOT-AMOUNT             PIC 9(9)V99.
002200             10  FILLER                 PIC X(05).
002300         05  TOT-ENTRY-X REDEFINES TOT-ENTRY
002400                 OCCURS 12 TIMES
002500                 INDEXED BY TOT-X-IDX
002600                 PIC X(32).
