000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        payment-methods-loader.
000300 AUTHOR.            R VEIGA.
000400 INSTALLATION.      MERCHANDISING SYSTEMS.
000500 DATE-WRITTEN.      1988-11-09.
000600 DATE-COMPILED.     1988-11-09.
000700 SECURITY.          COMPANY CONFIDENTIAL - DO NOT COPY OFF SITE.
000800*------------------------------------------------------------
000900*    PAYMENT-METHODS-LOADER
001000*    Reads the payment-methods input file into the in-memory
001100*    table shared with the rest of the settlement run.  Each
001200*    record is validated before it is added to the table; a
001300*    duplicate id or a limit carrying more than two decimal
001400*    places is a fatal error and stops the load.
001410*
001420*    The table this member builds -- W-PAYMENT-METHODS-TABLE,
001430*    off WSPYMT.CBL IS EXTERNAL -- is read by every other member
001440*    in the batch: ORDERS-LOADER resolves promotion ids against
001450*    it, DISCOUNT-CALCULATOR and PAYMENT-OPTIMIZER spend against
001460*    it, and PAYMENT-TOTALS-WRITER reports against it.
001500*------------------------------------------------------------
001600*    CHANGE LOG
001700*    1988-11-09  RV   REQ-4410  Original program -- reads the
001800*                     method file, builds WS-PAYMENT-METHODS-
001900*                     TABLE, rejects duplicate ids.
002000*    1999-03-22  RV   REQ-4433  Added the numeric-field check
002100*                     requested by Audit after a garbled tape
002200*                     run loaded letters into PM-LIMIT.
002300*    1999-12-02  HG   REQ-4470  Y2K REVIEW -- confirmed no
002400*                     2-digit year fields exist in this member.
002500*                     No change required.
002600*    2001-06-04  HG   REQ-4512  Added the more-than-2-decimal-
002700*                     places check on PM-LIMIT.
002800*    2003-02-18  HG   REQ-4688  Raised WK-MAX-PAYMENT-METHODS
002900*                     to 12 in WSCONST.CBL; no local change.
003000*    2006-07-21  RV   REQ-4901  Loader now sets PM-TBL-REMAINING
003100*                     equal to the limit on load so the
003200*                     optimizer no longer has to initialize it.
003300*    2006-08-02  HG   REQ-4910  Dropped the LINKAGE SECTION --
003400*                     this shop's CALLs take no parameters, so
003500*                     the table and the run status now live in
003600*                     WSPYMT.CBL/WSSTAT.CBL IS EXTERNAL instead.
003700*                     Renamed every WK- field here to the shop's
003800*                     plain W- prefix while this was open.
003810*    2008-03-11  RV   REQ-5015  Added housekeeping comments
003820*                     throughout this member per the shop's
003830*                     internal code-review standard; no logic
003840*                     changed.
003900*------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-370.
004300 OBJECT-COMPUTER.   IBM-370.
004310*    SOURCE-COMPUTER/OBJECT-COMPUTER are carried in every member
004320*    of this batch whether or not the compiler options they once
004330*    documented still apply -- house habit, not a live setting.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS W-RERUN-SWITCH.
004610*------------------------------------------------------------
004620*    UPSI-0 is the usual manual-rerun override -- operations
004630*    flips it on the JCL EXEC card when a run has to be redone
004640*    against the same input decks.  Nothing in this member tests
004650*    it directly; it is declared because every batch program in
004660*    this shop carries the switch whether or not today's logic
004670*    needs it.
004680*------------------------------------------------------------
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004810*------------------------------------------------------------
004820*    PYMT-METHODS-FILE is the payment-method master extract --
004830*    one record per method, LINE SEQUENTIAL, bound to the PYMTFL
004840*    logical name by JCL/SYSIN at run time.  This member is the
004850*    first of the two loaders the driver calls every run.
004860*------------------------------------------------------------
004900
005000     COPY "SLPYMT.CBL".
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005310*    FDPYMT.CBL is the 01-level layout for one payment-method
005320*    extract line -- see that copybook for field widths.
005400
005500     COPY "FDPYMT.CBL".
005600
005700 WORKING-STORAGE SECTION.
005710*------------------------------------------------------------
005720*    WSCONST.CBL carries the shared return-code literals, the
005730*    table-size limit WK-MAX-PAYMENT-METHODS, and the "PUNKTY"
005740*    points-method id this paragraph tests PM-ID against below;
005750*    WSPYMT.CBL is the table this member fills; WSSTAT.CBL carries
005760*    this member's return code/message back to the driver.
005770*------------------------------------------------------------
005800
005900     COPY "wsconst.cbl".
006000     COPY "wspymt.cbl".
006100     COPY "wsstat.cbl".
006200
006300     01  W-PYMT-FILE-STATUS         PIC X(02).
006400     01  W-PYMT-EOF-SW              PIC X.
006500         88  PYMT-EOF                   VALUE "Y".
006510*    The status/EOF pair above is the usual one this shop
006520*    declares alongside every SELECT -- status for OPEN/READ
006530*    checks, the switch for the READ AT END.
006600
006700     01  W-LIMIT-STAGING.
006800         05  W-LIMIT-NUM            PIC 9(9)V9(4).
006900     01  W-LIMIT-PARTS REDEFINES W-LIMIT-STAGING.
007000         05  W-LIMIT-WHOLE          PIC 9(9).
007100         05  W-LIMIT-FRAC-HI        PIC 99.
007200         05  W-LIMIT-FRAC-LO        PIC 99.
007210*    PM-LIMIT is read off the extract as a 4-decimal field so the
007220*    more-than-2-decimal-places check has something to test --
007230*    W-LIMIT-FRAC-LO isolates the third and fourth decimal digits;
007240*    a non-zero value there is the validation failure in 0230.
007300
007400     01  W-DUP-FOUND-SW             PIC X.
007500         88  DUP-ID-FOUND               VALUE "Y".
007510*    Reset to "N" before every duplicate-id scan in 0230 below;
007520*    the scan itself is a linear walk of the table built so far.
007600
007610     01  W-MSG-ID-AREA.
007620         05  W-MSG-ID               PIC X(16).
007630     01  W-MSG-ID-BYTES REDEFINES W-MSG-ID-AREA.
007640         05  W-MSG-ID-CHAR          PIC X OCCURS 16 TIMES.
007650*    Staging for the method id, used only to build validation
007660*    error text -- held as a byte-table redefinition too, in case
007670*    a future check needs to walk it character by character.
007700
007800*------------------------------------------------------------
007900 PROCEDURE DIVISION.
008000*------------------------------------------------------------
008100 0000-MAIN-LOGIC.
008110*    Entry point.  Clear the table and the EOF switch, open the
008120*    file, and -- only if the open came back clean -- load every
008130*    record and close up.  This member runs first in the batch;
008140*    ORDERS-LOADER depends on W-PAYMENT-METHODS-TABLE being
008150*    populated by the time it runs its own promotion-id lookups.
008160*    The four MOVEs below put this run into its starting state --
008170*    normal return code, blank message, empty table, EOF switch
008180*    off -- before the file is even opened.
008200
008300     MOVE W-RETCD-NORMAL   TO W-RETURN-CODE.
008400     MOVE SPACES           TO W-ERROR-MESSAGE.
008500     MOVE ZERO             TO PM-TBL-COUNT.
008600     MOVE "N"               TO W-PYMT-EOF-SW.
008700
008800     PERFORM 0100-OPEN-PYMT-FILE THRU 0100-EXIT.
008900
009000     IF W-RETURN-CODE = W-RETCD-NORMAL
009100        PERFORM 0200-LOAD-ALL-RECORDS THRU 0200-EXIT
009200        CLOSE PYMT-METHODS-FILE
009300     END-IF.
009400
009410*    EXIT PROGRAM returns control to PAYMENT-PLAN-OPTIMIZER, which
009420*    checks W-RETURN-CODE immediately on the way back in; this
009430*    member never issues STOP RUN itself -- only the top-level
009440*    driver does that.
009500     EXIT PROGRAM.
009600
009610*    The STOP RUN below this EXIT PROGRAM is never reached when
009620*    this member is CALLed -- it is left in as this shop's usual
009630*    safety net in case the member is ever run stand-alone for a
009640*    one-off reload, rather than pulled out entirely.
009700     STOP RUN.
009800*------------------------------------------------------------
009900 0100-OPEN-PYMT-FILE.
009910*    File status "35" means the dataset was never allocated --
009920*    a usage error (missing JCL), not an I/O failure, and gets
009930*    its own return code so the driver's diagnostic reads right.
009940*    Any other non-zero status is a genuine I/O error and the
009950*    status code itself goes into the message.
010000
010100     OPEN INPUT PYMT-METHODS-FILE.
010200     IF W-PYMT-FILE-STATUS NOT = "00"
010300        IF W-PYMT-FILE-STATUS = "35"
010400           MOVE W-RETCD-USAGE-ERROR TO W-RETURN-CODE
010500           MOVE "USAGE: PAYMENT METHODS FILE NOT SUPPLIED"
010600                TO W-ERROR-MESSAGE
010700        ELSE
010800           MOVE W-RETCD-IO-ERROR TO W-RETURN-CODE
010900           STRING "I/O ERROR OPENING PAYMENT METHODS FILE, STATUS "
011000                  W-PYMT-FILE-STATUS
011100             INTO W-ERROR-MESSAGE
011200        END-IF
011300     END-IF.
011400 0100-EXIT.
011500     EXIT.
011600*------------------------------------------------------------
011700 0200-LOAD-ALL-RECORDS.
011710*    Read-process loop.  Stops on end of file or on the first
011720*    record that fails validation or table capacity -- there is
011730*    no "skip the bad record and keep going" in this shop; one
011740*    bad method aborts the whole load.
011800
011900     PERFORM 0210-READ-PYMT-RECORD THRU 0210-EXIT.
012000     PERFORM 0220-PROCESS-PYMT-RECORD THRU 0220-EXIT
012100        UNTIL PYMT-EOF OR W-RETURN-CODE NOT = W-RETCD-NORMAL.
012150*    The UNTIL condition above stops the loop on end of file or
012160*    on the first non-normal return code from 0220, whichever
012170*    comes first.
012200 0200-EXIT.
012300     EXIT.
012400*------------------------------------------------------------
012500 0210-READ-PYMT-RECORD.
012510*    One READ, AT END sets the switch that ends the 0200 loop.
012520*    AT END is the only COBOL-standard way to detect end of file
012530*    on a sequential READ; the file status field is tested
012540*    elsewhere, only for genuine I/O errors.
012600
012700     READ PYMT-METHODS-FILE
012800         AT END
012900            SET PYMT-EOF TO TRUE
013000     END-READ.
013100 0210-EXIT.
013200     EXIT.
013300*------------------------------------------------------------
013400 0220-PROCESS-PYMT-RECORD.
013410*    Validate first; only add to the table and read the next
013420*    record if the return code is still normal after that check.
013500
013600     PERFORM 0230-VALIDATE-PYMT-RECORD THRU 0230-EXIT.
013700     IF W-RETURN-CODE = W-RETCD-NORMAL
013800        PERFORM 0240-ADD-PYMT-TO-TABLE THRU 0240-EXIT
013900     END-IF.
014000     IF W-RETURN-CODE = W-RETCD-NORMAL
014100        PERFORM 0210-READ-PYMT-RECORD THRU 0210-EXIT
014200     END-IF.
014210*    Both guards above test the same field so a validation error
014220*    or a capacity error stops the chain at exactly the point it
014230*    occurred, with no further reads attempted.
014300 0220-EXIT.
014400     EXIT.
014500*------------------------------------------------------------
014600 0230-VALIDATE-PYMT-RECORD.
014610*    BUSINESS RULE: PM-DISCOUNT-PCT and PM-LIMIT must both be
014620*    numeric, and PM-LIMIT may not carry more than 2 decimal
014630*    places -- Audit's REQ-4433/REQ-4512 both trace back to a
014640*    garbled tape run that loaded letters and stray digits into
014650*    this field.  Either failure is fatal; there is no recovery.
014700
014800     MOVE PM-ID TO W-MSG-ID.
014810*    W-MSG-ID is staged up front so every error message below can
014820*    name the offending method even if later fields are bad.
014900
015000     IF PM-DISCOUNT-PCT NOT NUMERIC OR PM-LIMIT NOT NUMERIC
015100        MOVE W-RETCD-VALIDATION-ERROR TO W-RETURN-CODE
015200        STRING "NON-NUMERIC DISCOUNT OR LIMIT ON METHOD "
015300               W-MSG-ID
015400          INTO W-ERROR-MESSAGE
015500        GO TO 0230-EXIT
015600     END-IF.
015610*    GO TO 0230-EXIT above skips the duplicate-id scan entirely
015620*    once a numeric failure is already known -- there is nothing
015630*    useful a duplicate check could add to that diagnostic.
015640*    COMPUTE ... ROUNDED later in 0240 is this shop's normal way
015650*    of moving a decimal amount into a field of different scale.
015700
015710*    PM-LIMIT is staged into the REDEFINES pair above so its
015720*    third and fourth decimal digits can be tested in isolation --
015730*    see the comment on W-LIMIT-PARTS in WORKING-STORAGE.
015800     MOVE PM-LIMIT TO W-LIMIT-NUM.
015900     IF W-LIMIT-FRAC-LO NOT = ZERO
016000        MOVE W-RETCD-VALIDATION-ERROR TO W-RETURN-CODE
016100        STRING "METHOD LIMIT CANNOT HAVE MORE THAN 2 DECIMAL "
016200               "PLACES -- METHOD " W-MSG-ID
016300          INTO W-ERROR-MESSAGE
016400        GO TO 0230-EXIT
016500     END-IF.
016600
016610*    Only once the record is known numeric and properly rounded
016620*    is it worth the cost of scanning the table built so far for
016630*    a duplicate id.
016700     MOVE "N" TO W-DUP-FOUND-SW.
016800     PERFORM 0232-CHECK-ONE-DUP THRU 0232-EXIT
016900        VARYING PM-TBL-X-IDX FROM 1 BY 1
017000        UNTIL PM-TBL-X-IDX > PM-TBL-COUNT
017100           OR DUP-ID-FOUND.
017200
017300     IF DUP-ID-FOUND
017400        MOVE W-RETCD-VALIDATION-ERROR TO W-RETURN-CODE
017500        STRING "DUPLICATE PAYMENT-METHOD ID " W-MSG-ID
017600          INTO W-ERROR-MESSAGE
017700     END-IF.
017800 0230-EXIT.
017900     EXIT.
018000*------------------------------------------------------------
018100 0232-CHECK-ONE-DUP.
018110*    PM-TBL-X-IDX walks only the entries already on file -- the
018120*    "-X-" infix marks it as a secondary scan index distinct from
018130*    PM-TBL-IDX, which PAYMENT-OPTIMIZER and DISCOUNT-CALCULATOR
018140*    use to walk the same table later in the run.
018200
018300     IF PM-ID = PM-TBL-ID (PM-TBL-X-IDX)
018400        SET DUP-ID-FOUND TO TRUE
018500     END-IF.
018600 0232-EXIT.
018700     EXIT.
018800*------------------------------------------------------------
018900 0240-ADD-PYMT-TO-TABLE.
018910*    Capacity check first -- W-MAX-PAYMENT-METHODS (WSCONST.CBL)
018920*    bounds the table this shop is willing to carry in memory for
018930*    one run; a run over that size is an operational problem, not
018940*    something to silently truncate.
019000
019100     IF PM-TBL-COUNT NOT < W-MAX-PAYMENT-METHODS
019200        MOVE W-RETCD-OTHER-ERROR TO W-RETURN-CODE
019300        MOVE "PAYMENT-METHODS TABLE CAPACITY EXCEEDED"
019400             TO W-ERROR-MESSAGE
019500        GO TO 0240-EXIT
019600     END-IF.
019700
019710*    Past this point the record is known good, so the table
019720*    pointer is simply advanced and every field is moved or
019730*    computed into the new slot.
019800     ADD 1 TO PM-TBL-COUNT.
019900     SET PM-TBL-X-IDX TO PM-TBL-COUNT.
020000
020100     MOVE PM-ID TO PM-TBL-ID (PM-TBL-X-IDX).
020200     MOVE PM-DISCOUNT-PCT TO PM-TBL-DISCOUNT-PCT (PM-TBL-X-IDX).
020300     COMPUTE PM-TBL-LIMIT (PM-TBL-X-IDX) ROUNDED = PM-LIMIT.
020400     MOVE PM-TBL-LIMIT (PM-TBL-X-IDX)
020500          TO PM-TBL-REMAINING (PM-TBL-X-IDX).
020510*    PM-TBL-REMAINING starts out equal to the method's full limit
020520*    per REQ-4901 -- PAYMENT-OPTIMIZER decrements it as spend is
020530*    committed to each method and no longer has to initialize it.
020600
020610*    BUSINESS RULE: the one method whose id matches the shop's
020620*    fixed "PUNKTY" constant (WSCONST.CBL) is flagged here as the
020630*    loyalty-points method; PAYMENT-OPTIMIZER and DISCOUNT-
020640*    CALCULATOR both test PM-TBL-IS-POINTS rather than comparing
020650*    ids again downstream.
020700     IF PM-ID = W-POINTS-METHOD-ID
020800        MOVE "Y" TO PM-TBL-IS-POINTS (PM-TBL-X-IDX)
020900     ELSE
021000        MOVE "N" TO PM-TBL-IS-POINTS (PM-TBL-X-IDX)
021100     END-IF.
021110*    Falling through here with the return code still normal means
021120*    this entry is fully loaded; 0220 above reads the next record
021130*    (or hits EOF) and the cycle repeats until the file is done.
021200 0240-EXIT.
021300     EXIT.
