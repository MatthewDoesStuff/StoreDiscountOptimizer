000100*    WSCONST.CBL
000200*    Run limits and coded literals shared by every program in
000300*    the payment-plan optimizer batch.  Copied into the
000400*    WORKING-STORAGE SECTION of the driver and of every called
000500*    sub-program so the limits cannot drift out of step.
000600*------------------------------------------------------------
000700*    1998-11-09  RV   REQ-4410  Original copybook for the
000800*                     settlement-run discount project.
000900*    2003-02-18  HG   REQ-4688  Raised W-MAX-ORDERS from 12
001000*                     to 20 per Merchandising request.
001100*    2006-07-21  RV   REQ-4901  Renamed every field here from
001200*                     the WK- prefix to the shop's plain W-
001300*                     prefix to match the rest of the system.
001400*------------------------------------------------------------
001500
001600     77  W-MAX-PAYMENT-METHODS      PIC 9(4) COMP VALUE 12.
001700     77  W-MAX-ORDERS               PIC 9(4) COMP VALUE 20.
001800     77  W-MAX-PROMO-PER-ORDER      PIC 9(4) COMP VALUE 10.
001900     77  W-MAX-OPTIONS-PER-ORDER    PIC 9(4) COMP VALUE 35.
002000
002100     77  W-POINTS-METHOD-ID         PIC X(16) VALUE "PUNKTY".
002200
002300*    Coded OPT-STRATEGY / xx-STRATEGY values --------------------
002400     77  W-STRATEGY-CARD-PROMO      PIC X VALUE "1".
002500     77  W-STRATEGY-FULL-POINTS     PIC X VALUE "2".
002600     77  W-STRATEGY-PARTIAL-PTS     PIC X VALUE "3".
002700     77  W-STRATEGY-FULL-NO-PROMO   PIC X VALUE "4".
002800
002900*    Exit / RETURN-CODE values -----------------------------------
003000     77  W-RETCD-NORMAL             PIC 9(4) COMP VALUE 0.
003100     77  W-RETCD-USAGE-ERROR        PIC 9(4) COMP VALUE 1.
003200     77  W-RETCD-IO-ERROR           PIC 9(4) COMP VALUE 2.
003300     77  W-RETCD-VALIDATION-ERROR   PIC 9(4) COMP VALUE 3.
003400     77  W-RETCD-OTHER-ERROR        PIC 9(4) COMP VALUE 4.
