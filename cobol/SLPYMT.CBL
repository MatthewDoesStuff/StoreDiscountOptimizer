000100*    SLPYMT.CBL
000200*    FILE-CONTROL entry for the payment-methods input file.
000300*    Bound at run time by JCL/SYSIN to the logical name
000400*    PYMTFILE -- never to a literal path.
000500*------------------------------------------------------------
000600*    1998-11-09  RV   REQ-4410  Original SELECT.
000650*    2006-08-05  HG   REQ-4922  Renamed the file-status target
000660*                     from WK-PYMT-FILE-STATUS to W-PYMT-FILE-
000670*                     STATUS to match the program's own switch
000680*                     to the shop's plain W- prefix.
000700*------------------------------------------------------------
000800
000900     SELECT PYMT-METHODS-FILE
001000            ASSIGN TO PYMTFILE
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS W-PYMT-FILE-STATUS.
