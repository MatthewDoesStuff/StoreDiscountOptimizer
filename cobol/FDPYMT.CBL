000100*    FDPYMT.CBL
000200*    Payment-method input record.  One record per payment
000300*    method available to the customer for this settlement run.
000400*    The reserved id "PUNKTY" marks the loyalty-points method.
000500*------------------------------------------------------------
000600*    1998-11-09  RV   REQ-4410  Original layout.
000700*    2001-06-04  HG   REQ-4512  Widened PM-LIMIT to 4 decimals
000800*                     on input so the loader can detect and
000900*                     reject limits carrying more than 2.
001000*    2006-07-21  RV   REQ-4901  Added the flat-character
001100*                     redefinition used to spot a blank line.
001200*------------------------------------------------------------
001300
001400     FD  PYMT-METHODS-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700     01  PM-RECORD.
001800         05  PM-ID                  PIC X(16).
001900         05  PM-DISCOUNT-PCT        PIC 9(3)V99.
002000         05  PM-LIMIT               PIC 9(9)V9(4).
002100         05  FILLER                 PIC X(06).
002200     01  PM-RECORD-X REDEFINES PM-RECORD
002300             PIC X(40).
