000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        payment-plan-optimizer.
000300 AUTHOR.            R VEIGA.
000400 INSTALLATION.      MERCHANDISING SYSTEMS.
000500 DATE-WRITTEN.      1988-11-09.
000600 DATE-COMPILED.     1988-11-09.
000700 SECURITY.          COMPANY CONFIDENTIAL - DO NOT COPY OFF SITE.
000800*------------------------------------------------------------
000900*    PAYMENT-PLAN-OPTIMIZER
001000*    Top-level driver for the settlement-run discount batch.
001100*    Loads the payment methods and the orders, builds every
001200*    candidate option for each order with a positive value,
001300*    searches for the plan with the largest total discount,
001400*    and writes the per-method spend summary.  This member
001500*    owns every in-memory table for the run and CALLs the five
001600*    worker programs in sequence; it is the only member that
001700*    issues STOP RUN.
001800*
001900*    The two loaders and the totals writer all leave their
002000*    outcome in WSSTAT.CBL (W-RETURN-CODE/W-ERROR-MESSAGE) -- no
002100*    parameter carries it back.  This member checks that field
002200*    after every CALL that can fail and stops the whole batch
002300*    cold rather than let a downstream step work off a table
002400*    that never finished loading.
002500*------------------------------------------------------------
002600*    CHANGE LOG
002700*    1988-11-09  RV   REQ-4410  Original program -- full-payment
002800*                     strategies only.
002900*    1999-04-30  HG   REQ-4442  Added the loyalty-points CALLs
003000*                     (no driver change -- handled inside the
003100*                     calculator and optimizer).
003200*    1999-12-02  HG   REQ-4470  Y2K REVIEW -- confirmed no
003300*                     2-digit year fields exist in this member.
003400*                     No change required.
003500*    2001-09-14  RV   REQ-4560  Added the "Could not find
003600*                     payment plan for orders." diagnostic when
003700*                     the search comes back empty on a positive
003800*                     order total.
003900*    2003-02-18  HG   REQ-4688  Table sizes now driven off
004000*                     WSCONST.CBL; no local change.
004100*    2006-07-21  RV   REQ-4901  Split the old single-member
004200*                     batch into five called sub-programs per
004300*                     Merchandising's maintainability review.
004400*    2006-08-05  HG   REQ-4922  This shop's CALLs take no
004500*                     parameters, so every CALL below dropped its
004600*                     USING -- each worker now picks its own
004700*                     tables up off WSORDR.CBL/WSPYMT.CBL/
004800*                     WSOPTN.CBL/WSBEST.CBL IS EXTERNAL, and its
004900*                     return code/message off WSSTAT.CBL IS
005000*                     EXTERNAL.  The order DISCOUNT-CALCULATOR is
005100*                     to build options for now comes in off the
005200*                     new WSIDEX.CBL IS EXTERNAL, set immediately
005300*                     ahead of that one CALL, in place of the old
005400*                     WK-ORDER-IDX argument.  The old WSPLAN.CBL
005500*                     COPY REPLACING for the best plan is now a
005600*                     plain COPY of WSBEST.CBL -- this shop does
005700*                     not COPY REPLACING.  Every WK- field here
005800*                     not already absorbed into a shared copybook
005900*                     is now the shop's plain W-.
006000*------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-370.
006400 OBJECT-COMPUTER.   IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 IS W-RERUN-SWITCH.
006800*------------------------------------------------------------
006900*    UPSI-0 is the usual manual-rerun override -- operations
007000*    flips it on the JCL EXEC card when a run has to be redone
007100*    against the same input decks.  Nothing in this member tests
007200*    it directly today; it is declared here because every batch
007300*    program in this shop carries the switch whether or not the
007400*    current logic needs it, so a future change does not have to
007500*    touch SPECIAL-NAMES again.
007600*------------------------------------------------------------
007700 DATA DIVISION.
007800 WORKING-STORAGE SECTION.
007900*------------------------------------------------------------
008000*    WSCONST.CBL carries the shared return-code literals and the
008100*    "PUNKTY" points-method id; WSPYMT/WSORDR/WSOPTN/WSBEST carry
008200*    the four big in-memory tables this run passes between the
008300*    five worker programs below.  All four are IS EXTERNAL --
008400*    this shop's CALLs take no parameters, so a table that more
008500*    than one program must see has to live in shared storage
008600*    instead of on a PROCEDURE DIVISION header.
008700*------------------------------------------------------------
008800     COPY "wsconst.cbl".
008900     COPY "wspymt.cbl".
009000     COPY "wsordr.cbl".
009100     COPY "wsoptn.cbl".
009200     COPY "wsbest.cbl".
009300*------------------------------------------------------------
009400*    WSSTAT.CBL is the run-wide return code/message mailbox
009500*    every worker below writes to on the way out; WSIDEX.CBL is
009600*    the one-field relay this member sets immediately ahead of
009700*    each CALL to DISCOUNT-CALCULATOR, telling it which order in
009800*    W-ORDERS-TABLE to build candidate options for.
009900*------------------------------------------------------------
010000     COPY "wsstat.cbl".
010100     COPY "wsidex.cbl".
010200
010300*    Running total of every order's value, used three ways below:
010400*    to decide whether there is anything to pay for at all, to
010500*    catch the "orders exist but no payment methods on file"
010600*    case, and to decide whether a search that came back with an
010700*    empty best plan is actually an error or just an all-zero run.
010800     77  W-ORDER-TOTAL              PIC 9(9)V99.
010900*------------------------------------------------------------
011000 PROCEDURE DIVISION.
011100*------------------------------------------------------------
011200 0000-MAIN-LOGIC.
011300*    Entry point.  Load the two master tables in sequence --
011400*    payment methods first, since ORDERS-LOADER has to resolve
011500*    each order's promotion-id list against the methods table as
011600*    it loads.  If either loader comes back with anything other
011700*    than the normal return code the batch stops right there;
011800*    0200-RUN-BATCH is never entered on a failed load.
011900
012000     MOVE W-RETCD-NORMAL TO W-RETURN-CODE.
012100     MOVE SPACES         TO W-ERROR-MESSAGE.
012200
012300     CALL "payment-methods-loader".
012400
012500     IF W-RETURN-CODE = W-RETCD-NORMAL
012600        CALL "orders-loader"
012700     END-IF.
012800
012900     IF W-RETURN-CODE = W-RETCD-NORMAL
013000        PERFORM 0200-RUN-BATCH THRU 0200-EXIT
013100     END-IF.
013200
013300*    Any non-normal return code by this point carries a message
013400*    in W-ERROR-MESSAGE -- display it before setting RETURN-CODE
013500*    so operations can see why the step abended in the job log.
013600     IF W-ERROR-MESSAGE NOT = SPACES
013700        DISPLAY W-ERROR-MESSAGE
013800     END-IF.
013900
014000     MOVE W-RETURN-CODE TO RETURN-CODE.
014100     STOP RUN.
014200*------------------------------------------------------------
014300 0200-RUN-BATCH.
014400*    Runs the search proper once both master tables are loaded
014500*    clean.  Three ways out before the search even starts: no
014600*    orders at all, orders with value but no payment methods to
014700*    spend against, and orders that are all zero-value (gift
014800*    orders, fully-covered returns, etc. -- nothing to optimize).
014900
015000     IF ORD-TBL-COUNT = ZERO
015100        GO TO 0200-EXIT
015200     END-IF.
015300
015400     MOVE ZERO TO W-ORDER-TOTAL.
015500     PERFORM 0210-SUM-ONE-ORDER-VALUE THRU 0210-EXIT
015600        VARYING W-ORDER-IDX FROM 1 BY 1 UNTIL W-ORDER-IDX > ORD-TBL-COUNT.
015700
015800     IF W-ORDER-TOTAL > ZERO AND PM-TBL-COUNT = ZERO
015900        DISPLAY "No payment methods available."
016000        GO TO 0200-EXIT
016100     END-IF.
016200
016300     IF W-ORDER-TOTAL = ZERO
016400        DISPLAY "All orders have zero value."
016500        GO TO 0200-EXIT
016600     END-IF.
016700
016800*    Build the candidate-option list for every order before the
016900*    search starts -- PAYMENT-OPTIMIZER only walks the options
017000*    DISCOUNT-CALCULATOR already built, it never calls it itself.
017100     PERFORM 0230-BUILD-OPTIONS-FOR-ONE-ORDER THRU 0230-EXIT
017200        VARYING W-ORDER-IDX FROM 1 BY 1 UNTIL W-ORDER-IDX > ORD-TBL-COUNT.
017300
017400     CALL "payment-optimizer".
017500
017600*    BEST-COUNT stays zero only when the search could not realize
017700*    a single level -- every payment method's remaining limit was
017800*    too small for every option on at least one order.  That is
017900*    only worth flagging when there was real money on the table;
018000*    an all-zero run already exited above.
018100     IF BEST-COUNT = ZERO AND W-ORDER-TOTAL > ZERO
018200        DISPLAY "Could not find payment plan for orders."
018300     END-IF.
018400
018500     CALL "payment-totals-writer".
018600 0200-EXIT.
018700     EXIT.
018800*------------------------------------------------------------
018900 0210-SUM-ONE-ORDER-VALUE.
019000*    One ADD per order, rolled into W-ORDER-TOTAL by the PERFORM
019100*    VARYING above.
019200
019300     ADD ORD-TBL-VALUE (W-ORDER-IDX) TO W-ORDER-TOTAL.
019400 0210-EXIT.
019500     EXIT.
019600*------------------------------------------------------------
019700 0230-BUILD-OPTIONS-FOR-ONE-ORDER.
019800*    Zero-value orders never go through DISCOUNT-CALCULATOR --
019900*    there is no price to apply a strategy against, so the
020000*    option count is forced to zero directly and PAYMENT-OPTIMIZER
020100*    picks it up in its own zero-value branch instead.
020200
020300     IF ORD-TBL-VALUE (W-ORDER-IDX) > ZERO
020400        CALL "discount-calculator"
020500     ELSE
020600        MOVE ZERO TO OPT-COUNT (W-ORDER-IDX)
020700     END-IF.
020800 0230-EXIT.
020900     EXIT.
