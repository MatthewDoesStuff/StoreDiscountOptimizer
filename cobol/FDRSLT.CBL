000100*    FDRSLT.CBL
000200*    Per-method spend-summary output record.  One line is
000300*    written for every payment method that took part in the
000400*    optimal plan with a nonzero amount.
000500*------------------------------------------------------------
000600*    1998-11-09  RV   REQ-4410  Original layout.
000700*------------------------------------------------------------
000800
000900     FD  RESULT-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  RESULT-RECORD.
001300         05  OUT-METHOD-ID          PIC X(16).
001400         05  FILLER                 PIC X(01) VALUE SPACE.
001500         05  OUT-TOTAL-SPENT        PIC 9(9).99.
001600         05  FILLER                 PIC X(10).
