000100*    WSIDEX.CBL
000200*    One-field relay between PAYMENT-PLAN-OPTIMIZER and
000300*    DISCOUNT-CALCULATOR.  The driver sets W-ORDER-IDX to the
000400*    order it wants options built for immediately before each
000500*    CALL "discount-calculator" -- this shop's CALLs take no
000600*    parameters, so the one scalar the calculator needs has to
000700*    be relayed through an IS EXTERNAL item instead of a LINKAGE
000800*    SECTION argument, the same way the bigger tables are.
000900*------------------------------------------------------------
001000*    2006-08-05  HG   REQ-4922  New member, replacing the
001100*                     LK-ORDER-IDX parameter DISCOUNT-CALCULATOR
001200*                     used to take on its PROCEDURE DIVISION
001300*                     header.
001400*------------------------------------------------------------
001500
001600     01  W-RUN-ORDER-IDX IS EXTERNAL.
001700         05  W-ORDER-IDX            PIC 9(4) COMP.
001800         05  FILLER                 PIC X(06).
