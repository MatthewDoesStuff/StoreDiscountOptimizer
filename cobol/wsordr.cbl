000100*    WSORDR.CBL
000200*    In-memory order table, built once by ORDERS-LOADER in
000300*    file order.  ORD-TBL-PROMO-ID has already had unknown and
000400*    blank ids dropped by the time this table is complete.  Held
000500*    IS EXTERNAL so DISCOUNT-CALCULATOR, PAYMENT-OPTIMIZER and
000600*    the driver all see the one table without a parameter list.
000700*------------------------------------------------------------
000800*    1998-11-09  RV   REQ-4410  Original table.
000900*    2006-07-21  RV   REQ-4901  Added the flat-character
001000*                     redefinition used to clear an entry to
001100*                     spaces/zeros in one MOVE.
001200*    2006-08-02  HG   REQ-4910  Marked the table IS EXTERNAL and
001300*                     dropped the old LINKAGE SECTION copy --
001400*                     this shop's CALLs take no parameters.
001500*------------------------------------------------------------
001600
001700     01  W-ORDERS-TABLE IS EXTERNAL.
001800         05  ORD-TBL-COUNT          PIC 9(4) COMP.
001900         05  ORD-TBL-ENTRY OCCURS 20 TIMES
002000                 INDEXED BY ORD-TBL-IDX.
002100             10  ORD-TBL-ID             PIC X(16).
002200             10  ORD-TBL-VALUE          PIC 9(9)V99.
002300             10  ORD-TBL-PROMO-COUNT    PIC 9(2).
002400             10  ORD-TBL-PROMO-ID       PIC X(16)
002500                     OCCURS 10 TIMES
002600                     INDEXED BY ORD-TBL-PROMO-IDX.
002700             10  FILLER                 PIC X(05).
002800         05  ORD-TBL-ENTRY-X REDEFINES ORD-TBL-ENTRY
002900                 OCCURS 20 TIMES
003000                 INDEXED BY ORD-TBL-X-IDX
003100                 PIC X(194).
