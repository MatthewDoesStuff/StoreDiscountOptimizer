000100*    WSCURR.CBL
000200*    Applied-payment path currently being explored by the
000300*    depth-first search in PAYMENT-OPTIMIZER, one entry per
000400*    order.  Private to that program -- nothing else ever
000500*    reads or writes it, so it is ordinary WORKING-STORAGE, not
000600*    IS EXTERNAL like WSBEST.CBL.  Same shape as WSBEST.CBL on
000700*    purpose, so a path can be copied onto the best path found
000800*    so far one entry at a time with a straight MOVE.
000900*------------------------------------------------------------
001000*    2006-08-02  HG   REQ-4910  Split out of the old WSPLAN.CBL
001100*                     generic COPY REPLACING layout.
001200*------------------------------------------------------------
001300
001400     01  W-CURR-PLAN.
001500         05  CURR-COUNT             PIC 9(4) COMP.
001600         05  CURR-TOTAL-DISCOUNT    PIC S9(9)V99.
001700         05  CURR-TOTAL-POINTS      PIC 9(9)V99.
001800         05  CURR-ENTRY OCCURS 20 TIMES
001900                 INDEXED BY CURR-IDX.
002000             10  CURR-ORDER-ID          PIC X(16).
002100             10  CURR-FINAL-PRICE       PIC 9(9)V99.
002200             10  CURR-STRATEGY          PIC X.
002300             10  CURR-SPEND-SLOTS.
002400                 15  CURR-SPEND-ID-1        PIC X(16).
002500                 15  CURR-SPEND-AMT-1       PIC 9(9)V99.
002600                 15  CURR-SPEND-ID-2        PIC X(16).
002700                 15  CURR-SPEND-AMT-2       PIC 9(9)V99.
002800             10  CURR-SPEND-SLOT-ARR REDEFINES
002900                     CURR-SPEND-SLOTS
003000                     OCCURS 2 TIMES
003100                     INDEXED BY CURR-SLOT-IDX.
003200                 15  CURR-SPEND-SLOT-ID     PIC X(16).
003300                 15  CURR-SPEND-SLOT-AMT    PIC 9(9)V99.
003400             10  FILLER                     PIC X(05).
