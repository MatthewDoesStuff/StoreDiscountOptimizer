000100*    FDORDR.CBL
000200*    Order input record.  One record per order in the
000300*    settlement run, carrying the ids of the payment methods
000400*    whose promotion applies to this order.  Records are
000500*    processed in file order -- this is not a keyed file.
000600*------------------------------------------------------------
000700*    1998-11-09  RV   REQ-4410  Original layout.
000800*    2001-06-04  HG   REQ-4512  Widened ORD-VALUE to 4 decimals
000900*                     on input so the loader can round it down
001000*                     to 2 on load instead of truncating it.
001100*    2006-07-21  RV   REQ-4901  Added the flat-character
001200*                     redefinition used to spot a blank line.
001300*------------------------------------------------------------
001400
001500     FD  ORDERS-FILE
001600         LABEL RECORDS ARE STANDARD.
001700
001800     01  ORDR-RECORD.
001900         05  ORD-ID                 PIC X(16).
002000         05  ORD-VALUE              PIC 9(9)V9(4).
002100         05  ORD-PROMO-COUNT        PIC 9(2).
002200         05  ORD-PROMO-ID           PIC X(16)
002300                 OCCURS 10 TIMES.
002400         05  FILLER                 PIC X(09).
002500     01  ORDR-RECORD-X REDEFINES ORDR-RECORD
002600             PIC X(200).
