000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        payment-optimizer.
000300 AUTHOR.            R VEIGA.
000400 INSTALLATION.      MERCHANDISING SYSTEMS.
000500 DATE-WRITTEN.      1988-11-09.
000600 DATE-COMPILED.     1988-11-09.
000700 SECURITY.          COMPANY CONFIDENTIAL - DO NOT COPY OFF SITE.
000800*------------------------------------------------------------
000900*    PAYMENT-OPTIMIZER
001000*    Exhaustive depth-first search over every order, trying
001100*    each candidate option DISCOUNT-CALCULATOR built for that
001200*    order against the payment methods' remaining limits, to
001300*    find the complete plan with the largest total discount.
001400*    This compiler gives us no recursion, so the search is
001500*    driven level by level through W-SEARCH-LEVELS instead of
001600*    a paragraph calling itself -- apply an option, step down a
001700*    level; when a level runs out of options, undo it and step
001800*    back up to try the next one at the level above.
001805*
001810*    The search tree has exactly as many levels as there are
001815*    orders on the run (ORD-TBL-COUNT), one order decided per
001820*    level.  At each level the member tries every option
001825*    DISCOUNT-CALCULATOR built for that order, in table order,
001830*    skipping any whose spend would exceed a method's remaining
001835*    limit; the first option that fits is applied and the search
001840*    descends to the next level.  When a level's options are
001845*    exhausted without one fitting, the level above is undone
001850*    (its spend put back, its level table entry cleared) and the
001855*    search resumes from the NEXT option at that level -- this is
001860*    the "undo and step back up" in the banner above.
001865*
001870*    A complete plan is recorded whenever the search reaches one
001875*    level past the last order (W-LEVEL > ORD-TBL-COUNT) --
001880*    0700-RECORD-IF-BEST below compares it against the best plan
001885*    seen so far and keeps the larger-discount one, with the
001890*    points-spent tie-break from REQ-4560.  The search ends when
001893*    backtracking drives W-LEVEL to zero -- every option at every
001896*    level has been tried and undone.
001900*------------------------------------------------------------
002000*    CHANGE LOG
002100*    1988-11-09  RV   REQ-4410  Original program -- full-payment
002200*                     strategies only, single best by discount.
002300*    1999-04-30  HG   REQ-4442  Added the partial-points
002400*                     realization, recomputed against the
002500*                     points balance remaining AT THIS POINT in
002600*                     the search, not the balance at load time.
002700*    1999-12-02  HG   REQ-4470  Y2K REVIEW -- confirmed no
002800*                     2-digit year fields exist in this member.
002900*                     No change required.
003000*    2001-09-14  RV   REQ-4560  Tie-break added: when two plans
003100*                     carry the same total discount, keep the
003200*                     one that spends more points -- Finance
003300*                     wants the card balances preserved first.
003400*    2006-07-21  RV   REQ-4901  Reworked the level table to
003500*                     carry the applied spend so backtracking no
003600*                     longer has to re-derive it from the option
003700*                     list.
003800*    2006-08-05  HG   REQ-4922  Dropped the LINKAGE SECTION --
003900*                     this shop's CALLs take no parameters.  The
004000*                     orders/payment-methods/options tables and
004100*                     the best plan now come in plain off
004200*                     WSORDR.CBL/WSPYMT.CBL/WSOPTN.CBL/WSBEST.CBL
004300*                     IS EXTERNAL instead of the LINKAGE SECTION
004400*                     copies this member used to take; the old
004500*                     WSPLAN.CBL COPY REPLACING for CURR/BEST was
004600*                     replaced with a plain COPY of WSCURR.CBL and
004700*                     WSBEST.CBL -- this shop does not COPY
004800*                     REPLACING.
004810*    2008-03-11  RV   REQ-5015  Added housekeeping comments
004820*                     throughout this member per the shop's
004830*                     internal code-review standard; no logic
004840*                     changed.
004900*------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-370.
005300 OBJECT-COMPUTER.   IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 IS W-RERUN-SWITCH.
005700*------------------------------------------------------------
005710*    UPSI-0 is the usual manual-rerun override -- operations
005720*    flips it on the JCL EXEC card when a run has to be redone
005730*    against the same input decks.  Nothing in this member tests
005740*    it; it is declared because every batch program in this shop
005750*    carries the switch whether or not today's logic needs it.
005760*------------------------------------------------------------
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
005910*------------------------------------------------------------
005920*    WSCONST.CBL carries the shared return-code literals, the
005930*    "PUNKTY" points-method id and the strategy-code literals.
005940*    WSORDR.CBL/WSPYMT.CBL/WSOPTN.CBL are the orders, payment-
005950*    methods and candidate-options tables DISCOUNT-CALCULATOR
005960*    already built -- PM-TBL-REMAINING in WSPYMT.CBL is the one
005970*    field this member actually mutates, debiting it as options
005980*    are applied and crediting it back on backtrack.  WSBEST.CBL
005990*    is the best-plan-so-far table handed on to PAYMENT-TOTALS-
005991*    WRITER once the search ends.  WSLEVL.CBL is the level table
005992*    that stands in for this compiler's lack of recursion -- one
005993*    entry per order, carrying both the search's current position
005994*    (LV-OPT-PTR) and what was applied there, so backtracking can
005995*    undo it without re-deriving anything.  WSCURR.CBL is the
005996*    plan currently being built, entry by entry, as the search
005997*    descends -- copied wholesale into WSBEST.CBL whenever it
005998*    beats the best plan found so far.
005999*------------------------------------------------------------
006000
006100     COPY "wsconst.cbl".
006200     COPY "wsordr.cbl".
006300     COPY "wspymt.cbl".
006400     COPY "wsoptn.cbl".
006500     COPY "wsbest.cbl".
006600     COPY "wslevl.cbl".
006700     COPY "wscurr.cbl".
006800
006900     77  W-LEVEL                    PIC 9(4) COMP.
006910*    Current search depth -- 1 through ORD-TBL-COUNT while the
006920*    search is in progress, ORD-TBL-COUNT+1 when a complete plan
006930*    has just been reached, and zero only once the whole search
006940*    tree has been exhausted and 0000-MAIN-LOGIC's PERFORM UNTIL
006950*    is ready to end.
007000     77  W-COPY-IDX                 PIC 9(4) COMP.
007010*    Subscript for 0720's entry-by-entry copy of CURR- into
007020*    BEST-, driven by the VARYING in 0710 below.
007100
007200     77  W-MIN-POINTS-REQ           PIC 9(9)V99.
007300     77  W-MAX-POINTS               PIC 9(9)V99.
007400     77  W-ACTUAL-POINTS            PIC 9(9)V99.
007500     77  W-CARD-AMOUNT              PIC 9(9)V99.
007600     77  W-POINTS-REMAINING         PIC 9(9)V99.
007610*    These five belong to 0525-CHECK-PARTIAL-POINTS alone -- the
007620*    10% floor, the ceiling past which no more points can be
007630*    offered, the points balance actually on hand right now (not
007640*    at load time -- REQ-4442), how much is actually spent once
007650*    both limits are applied, and the card amount left over.
007700
007800     01  W-SEARCH-ID-AREA.
007900         05  W-SEARCH-ID            PIC X(16).
008000     01  W-SEARCH-ID-BYTES REDEFINES W-SEARCH-ID-AREA.
008100         05  W-SEARCH-ID-CHAR       PIC X OCCURS 16 TIMES.
008110*    W-SEARCH-ID is the lookup key 0526-FIND-METHOD-BY-ID scans
008120*    the payment-methods table for -- callers load it with
008130*    whichever spend-id they need resolved before PERFORMing
008140*    0526.  The byte-array REDEFINES is not walked by this
008150*    member today; it exists the same way the matching REDEFINES
008160*    does in DISCOUNT-CALCULATOR, as a ready-made character view.
008200
008300     77  W-FOUND-PM-IDX             PIC 9(4) COMP.
008310*    Set by 0528 below the moment W-SEARCH-ID matches a table
008320*    entry -- every paragraph that calls 0526 reads this
008330*    immediately after, to get at PM-TBL-REMAINING for the
008340*    method it just resolved.
008400     77  W-PM-FOUND-SW              PIC X.
008500         88  PM-WAS-FOUND               VALUE "Y".
008600     77  W-OPTION-FEASIBLE-SW       PIC X.
008700         88  OPTION-FEASIBLE            VALUE "Y".
008800     77  W-OPTION-REALIZED-SW       PIC X.
008900         88  OPTION-REALIZED            VALUE "Y".
008910*    The three found/feasible/realized switches above are this
008920*    shop's usual 88-level pattern for a scan-and-test result --
008930*    PM-WAS-FOUND answers "does the method exist", OPTION-
008940*    FEASIBLE answers "does it have the room", and OPTION-
008950*    REALIZED answers "did some option at this level fit at
008960*    all" -- three separate questions asked at three separate
008970*    points in the 0500-0530 chain below.
009000
009100     77  W-REAL-STRATEGY            PIC X.
009200     77  W-REAL-FINAL-PRICE         PIC 9(9)V99.
009300     77  W-REAL-DISCOUNT            PIC S9(9)V99.
009400     77  W-REAL-POINTS              PIC 9(9)V99.
009410*    The four W-REAL- scalars and the W-REAL-SPEND-SLOTS group
009420*    below stage one realized option's data between 0520 finding
009430*    it feasible and 0530 both applying it against the payment
009440*    methods' limits and recording it into CURR- and the level
009450*    table -- the same staging idiom DISCOUNT-CALCULATOR uses
009460*    for W-CANDIDATE-OPTION, one level removed.
009500     01  W-REAL-SPEND-SLOTS.
009600         05  W-REAL-SPEND-ID-1          PIC X(16).
009700         05  W-REAL-SPEND-AMT-1         PIC 9(9)V99.
009800         05  W-REAL-SPEND-ID-2          PIC X(16).
009900         05  W-REAL-SPEND-AMT-2         PIC 9(9)V99.
010000*------------------------------------------------------------
010100 PROCEDURE DIVISION.
010200*------------------------------------------------------------
010300 0000-MAIN-LOGIC.
010310*    Entry point.  CURR- and BEST- are both cleared before the
010320*    search starts -- BEST-TOTAL-DISCOUNT is primed to -1 rather
010330*    than zero so that even a plan with zero total discount
010340*    (every option realized being a no-discount fallback) still
010350*    beats the unset case in 0700's comparison below.
010400
010500     MOVE ZERO TO CURR-COUNT CURR-TOTAL-DISCOUNT CURR-TOTAL-POINTS.
010600     MOVE ZERO TO BEST-COUNT.
010700     COMPUTE BEST-TOTAL-DISCOUNT = ZERO - 1.
010800     MOVE ZERO TO BEST-TOTAL-POINTS.
010900
010910*    An empty orders table never enters the search at all --
010920*    BEST-COUNT stays zero and PAYMENT-PLAN-OPTIMIZER's caller
010930*    never even gets here on a truly empty run (0200-RUN-BATCH
010940*    exits before the CALL), but the guard stays here too in
010950*    case this member is ever invoked on its own.
011000     IF ORD-TBL-COUNT > ZERO
011100        MOVE 1 TO W-LEVEL
011200        PERFORM 0300-ENTER-LEVEL THRU 0300-EXIT
011210*       The PERFORM UNTIL below IS this program's recursion --
011220*       it runs once per step of the search, descending and
011230*       backtracking through W-LEVEL, until level zero means the
011240*       whole tree has been explored.
011300        PERFORM 0400-SEARCH-STEP THRU 0400-EXIT
011400           UNTIL W-LEVEL = ZERO
011500     END-IF.
011600
011610*    EXIT PROGRAM returns control to PAYMENT-PLAN-OPTIMIZER with
011620*    BEST- holding the winning plan (or BEST-COUNT still zero if
011630*    no level could ever be realized at all).
011700     EXIT PROGRAM.
011800
011810*    Dead code on every real invocation -- see the note on this
011820*    same idiom in DISCOUNT-CALCULATOR's 0000-MAIN-LOGIC.
011900     STOP RUN.
012000*------------------------------------------------------------
012100 0300-ENTER-LEVEL.
012110*    Resets one level's working position before the search tries
012120*    it for the first time -- LV-OPT-PTR starts at option 1, and
012130*    LV-HAS-APPLIED starts false since nothing has been applied
012140*    at this level yet.  A level past the last order (entering
012150*    the "plan is complete" state) is left untouched here.
012200
012300     IF W-LEVEL NOT > ORD-TBL-COUNT
012400        MOVE 1   TO LV-OPT-PTR (W-LEVEL)
012500        MOVE "N" TO LV-HAS-APPLIED (W-LEVEL)
012600     END-IF.
012610*    The LV-APPLIED- fields themselves are left as they were --
012620*    0530/0550 always overwrite every one of them before this
012630*    level's LV-HAS-APPLIED is ever set back to "Y", so there is
012640*    no stale-data risk in skipping that reset here.
012700 0300-EXIT.
012800     EXIT.
012900*------------------------------------------------------------
013000 0400-SEARCH-STEP.
013010*    One iteration of the search.  Past the last order means a
013020*    complete plan has been reached -- record it if it beats the
013030*    best one seen, then immediately backtrack to try the next
013040*    alternative, since a complete plan is itself a dead end with
013050*    nothing left to decide.  Otherwise there is still an order
013060*    at this level to try an option against.
013100
013200     IF W-LEVEL > ORD-TBL-COUNT
013210*       Recording happens before backtracking, never after --
013220*       0700 has to see CURR- exactly as it stands at the
013230*       completed-plan moment, before 0600 starts undoing it.
013300        PERFORM 0700-RECORD-IF-BEST THRU 0700-EXIT
013400        PERFORM 0600-BACKTRACK-ONE-LEVEL THRU 0600-EXIT
013500     ELSE
013600        PERFORM 0500-TRY-NEXT-AT-LEVEL THRU 0500-EXIT
013700     END-IF.
013800 0400-EXIT.
013900     EXIT.
014000*------------------------------------------------------------
014100 0500-TRY-NEXT-AT-LEVEL.
014110*    BUSINESS RULE: a zero-value order (gift order, fully-covered
014120*    return) has no price to apply a payment option against at
014130*    all -- PAYMENT-PLAN-OPTIMIZER never even calls DISCOUNT-
014140*    CALCULATOR for one, so OPT-COUNT for it is always zero and
014150*    0510's normal option loop would find nothing.  0550 handles
014160*    that case directly instead.
014200
014300     IF ORD-TBL-VALUE (W-LEVEL) > ZERO
014400        PERFORM 0510-TRY-NEXT-REAL-OPTION THRU 0510-EXIT
014500     ELSE
014600        PERFORM 0550-TRY-ZERO-VALUE-OPTION THRU 0550-EXIT
014700     END-IF.
014710*    Both branches end by either descending a level or
014720*    backtracking out of this one -- W-LEVEL is never left
014730*    pointing at this same level again on return from here.
014800 0500-EXIT.
014900     EXIT.
015000*------------------------------------------------------------
015100 0510-TRY-NEXT-REAL-OPTION.
015110*    Resumes the option loop for this level from wherever
015120*    LV-OPT-PTR left off -- on first entry that is option 1, but
015130*    after a backtrack into this level from above it is one past
015140*    whichever option was tried and undone last time, so the
015150*    same option is never retried twice at the same level.
015200
015300     MOVE "N" TO W-OPTION-REALIZED-SW.
015310*    The outer IF is only false when LV-OPT-PTR has already run
015320*    past OPT-COUNT -- the VARYING below would simply not
015330*    execute in that case anyway, but the guard keeps the
015340*    subscript from ever being read past the table's bound.
015400     IF LV-OPT-PTR (W-LEVEL)
015450           NOT > OPT-COUNT (W-LEVEL)
015500        PERFORM 0520-CHECK-AND-APPLY-ONE THRU 0520-EXIT
015600           VARYING OPT-IDX FROM LV-OPT-PTR (W-LEVEL) BY 1
015700           UNTIL OPT-IDX > OPT-COUNT (W-LEVEL)
015800              OR OPTION-REALIZED
015900     END-IF.
016000
016010*    No option fit at this level at all -- every one of this
016020*    order's candidates would overdraw some method's remaining
016030*    limit -- so the level above has to be undone and tried
016040*    again with its next option instead.
016100     IF NOT OPTION-REALIZED
016200        PERFORM 0600-BACKTRACK-ONE-LEVEL THRU 0600-EXIT
016300     END-IF.
016400 0510-EXIT.
016500     EXIT.
016600*------------------------------------------------------------
016700 0520-CHECK-AND-APPLY-ONE.
016710*    One option tested against the payment methods' current
016720*    remaining limits -- partial-points options need their own
016730*    check since they touch two methods with a floor-and-ceiling
016740*    rule, everything else is a single-method "does it fit"
016750*    check in 0522.
016800
016900     IF OPT-IS-PARTIAL-POINTS (W-LEVEL, OPT-IDX)
017000        PERFORM 0525-CHECK-PARTIAL-POINTS THRU 0525-EXIT
017100     ELSE
017200        PERFORM 0522-CHECK-FULL-PAYMENT THRU 0522-EXIT
017300     END-IF.
017310*    Both branches leave W-OPTION-FEASIBLE-SW set one way or the
017320*    other and, when feasible, leave W-REAL- fully staged -- this
017330*    paragraph never has to know which branch actually ran.
017400
017410*    LV-OPT-PTR is advanced past this option the instant it is
017420*    realized, whether or not the search ever backtracks into
017430*    this level again -- so a later retry always starts on the
017440*    next option, never this one again.
017500     IF OPTION-FEASIBLE
017600        SET OPTION-REALIZED TO TRUE
017700        SET LV-OPT-PTR (W-LEVEL) TO OPT-IDX
017800        ADD 1 TO LV-OPT-PTR (W-LEVEL)
017900        PERFORM 0530-APPLY-REALIZED-OPTION THRU 0530-EXIT
018000     END-IF.
018100 0520-EXIT.
018200     EXIT.
018300*------------------------------------------------------------
018400 0522-CHECK-FULL-PAYMENT.
018410*    Covers every strategy except partial-points -- card-
018420*    promotion, full-points and full-no-promo options all spend
018430*    against exactly one method, named in spend slot 1 only.
018500
018600     MOVE "N" TO W-OPTION-FEASIBLE-SW.
018700     MOVE OPT-SPEND-ID-1 (W-LEVEL, OPT-IDX)
018800          TO W-SEARCH-ID.
018900     PERFORM 0526-FIND-METHOD-BY-ID THRU 0526-EXIT.
019000
019010*    Feasible only when the method is still on file AND its
019020*    remaining limit covers the full spend amount -- no partial
019030*    realization is ever attempted here.
019100     IF PM-WAS-FOUND
019200        IF PM-TBL-REMAINING (W-FOUND-PM-IDX)
019300              NOT < OPT-SPEND-AMT-1 (W-LEVEL, OPT-IDX)
019400           SET OPTION-FEASIBLE TO TRUE
019500        END-IF
019600     END-IF.
019700
019800     IF NOT OPTION-FEASIBLE
019900        GO TO 0522-EXIT
020000     END-IF.
020100
020110*    W-REAL- is only staged once feasibility is confirmed --
020120*    0530 below applies exactly what is staged here, nothing
020130*    more, nothing less.
020200     MOVE OPT-STRATEGY (W-LEVEL, OPT-IDX)
020300          TO W-REAL-STRATEGY.
020400     MOVE OPT-FINAL-PRICE (W-LEVEL, OPT-IDX)
020500          TO W-REAL-FINAL-PRICE.
020600     MOVE OPT-DISCOUNT-AMT (W-LEVEL, OPT-IDX)
020700          TO W-REAL-DISCOUNT.
020800     MOVE W-SEARCH-ID            TO W-REAL-SPEND-ID-1.
020900     MOVE OPT-SPEND-AMT-1 (W-LEVEL, OPT-IDX)
021000          TO W-REAL-SPEND-AMT-1.
021100     MOVE SPACES                 TO W-REAL-SPEND-ID-2.
021200     MOVE ZERO                   TO W-REAL-SPEND-AMT-2.
021210*    Slot 2 blanked explicitly rather than left however the last
021220*    level's staging left it -- W-REAL- is shared scratch space
021230*    across every level, not cleared between levels.
021300
021310*    BUSINESS RULE: points spent is tracked separately from
021320*    discount dollars for the REQ-4560 tie-break -- only an
021330*    option that actually spends against the points method ever
021340*    contributes to W-REAL-POINTS.
021400     IF W-SEARCH-ID = W-POINTS-METHOD-ID
021500        MOVE W-REAL-SPEND-AMT-1 TO W-REAL-POINTS
021600     ELSE
021700        MOVE ZERO TO W-REAL-POINTS
021800     END-IF.
021900 0522-EXIT.
022000     EXIT.
022100*------------------------------------------------------------
022200 0525-CHECK-PARTIAL-POINTS.
022210*    BUSINESS RULE: feasibility here is recomputed against the
022220*    points balance remaining AT THIS POINT in the search
022230*    (REQ-4442) -- not the balance DISCOUNT-CALCULATOR saw at
022240*    load time, which may already have been spent by an earlier
022250*    level's realized option.
022300
022400     MOVE "N" TO W-OPTION-FEASIBLE-SW.
022500     COMPUTE W-MIN-POINTS-REQ ROUNDED =
022600        ORD-TBL-VALUE (W-LEVEL) * 0.10.
022610*    Recomputed from ORD-TBL-VALUE rather than trusted off the
022620*    option table -- the 10% floor is a function of the order's
022630*    price only, never of anything that can change mid-search.
022700
022710*    No points method on file at all (should not happen if
022720*    DISCOUNT-CALCULATOR ever built this option, but checked
022730*    again here rather than trusted) -- nothing is feasible.
022800     MOVE W-POINTS-METHOD-ID TO W-SEARCH-ID.
022900     PERFORM 0526-FIND-METHOD-BY-ID THRU 0526-EXIT.
023000     IF NOT PM-WAS-FOUND
023100        GO TO 0525-EXIT
023200     END-IF.
023300
023400     MOVE PM-TBL-REMAINING (W-FOUND-PM-IDX)
023500          TO W-POINTS-REMAINING.
023600     IF W-POINTS-REMAINING < W-MIN-POINTS-REQ
023610*       Not even the floor can be met -- no amount of juggling
023620*       the ceiling below will make this option feasible, so it
023630*       is rejected here rather than falling through to compute
023640*       numbers that would only be discarded anyway.
023700        GO TO 0525-EXIT
023800     END-IF.
023900
023910*    Ceiling: never offer more points than would leave less
023920*    than a penny on the card, matching DISCOUNT-CALCULATOR's own
023930*    0310 rule -- a points spend that covers the entire price
023940*    with nothing left for the card is not a partial-points
023950*    option at all.
024000     IF OPT-FINAL-PRICE (W-LEVEL, OPT-IDX) > 0.01
024100        COMPUTE W-MAX-POINTS =
024200           OPT-FINAL-PRICE (W-LEVEL, OPT-IDX) - 0.01
024300     ELSE
024400        MOVE ZERO TO W-MAX-POINTS
024500     END-IF.
024600
024610*    Spend the lesser of what is actually on hand and the
024620*    ceiling just computed, then re-raise to the 10% floor if
024630*    the balance on hand happened to land between the two --
024640*    REQ-4442's balance-at-this-point rule can shrink what is
024650*    available well below what DISCOUNT-CALCULATOR assumed.
024700     IF W-POINTS-REMAINING < W-MAX-POINTS
024800        MOVE W-POINTS-REMAINING TO W-ACTUAL-POINTS
024900     ELSE
025000        MOVE W-MAX-POINTS TO W-ACTUAL-POINTS
025100     END-IF.
025200     IF W-ACTUAL-POINTS < W-MIN-POINTS-REQ
025300        MOVE W-MIN-POINTS-REQ TO W-ACTUAL-POINTS
025400     END-IF.
025500
025510*    Whatever points do not cover is the card's share -- a
025520*    result of zero or less here means even the floor could not
025530*    be covered without overpaying, so the option is infeasible.
025600     COMPUTE W-CARD-AMOUNT =
025700        OPT-FINAL-PRICE (W-LEVEL, OPT-IDX)
025800        - W-ACTUAL-POINTS.
025900     IF W-CARD-AMOUNT NOT > ZERO
025910*       Zero or negative means the points leg alone would cover
025920*       the whole price -- that is not a partial-points option
025930*       by definition, so it is rejected rather than silently
025940*       turned into a full-points realization here.
026000        GO TO 0525-EXIT
026100     END-IF.
026200
026210*    The card side of a partial-points option has to clear the
026220*    same remaining-limit check 0522 applies to a full payment --
026230*    a partial-points option is only realizable when BOTH of its
026240*    two methods have the room.
026300     MOVE OPT-SPEND-ID-2 (W-LEVEL, OPT-IDX)
026400          TO W-SEARCH-ID.
026500     PERFORM 0526-FIND-METHOD-BY-ID THRU 0526-EXIT.
026600     IF NOT PM-WAS-FOUND
026700        GO TO 0525-EXIT
026800     END-IF.
026900     IF PM-TBL-REMAINING (W-FOUND-PM-IDX)
027000           < W-CARD-AMOUNT
027010*       The points side already cleared above -- a card side
027020*       that cannot cover its own share means the whole option
027030*       fails, exactly as 0522 fails a full-payment option whose
027040*       single method is short.
027100        GO TO 0525-EXIT
027200     END-IF.
027300
027310*    Both methods clear -- the option is feasible, and W-REAL- is
027320*    staged from the amounts actually computed here (W-ACTUAL-
027330*    POINTS/W-CARD-AMOUNT), not from the option table's own
027340*    spend amounts, since those were only an estimate at the
027350*    time DISCOUNT-CALCULATOR built the option.
027400     SET OPTION-FEASIBLE TO TRUE.
027500     MOVE OPT-STRATEGY (W-LEVEL, OPT-IDX)
027600          TO W-REAL-STRATEGY.
027700     MOVE OPT-FINAL-PRICE (W-LEVEL, OPT-IDX)
027800          TO W-REAL-FINAL-PRICE.
027900     MOVE OPT-DISCOUNT-AMT (W-LEVEL, OPT-IDX)
028000          TO W-REAL-DISCOUNT.
028100     MOVE W-POINTS-METHOD-ID    TO W-REAL-SPEND-ID-1.
028200     MOVE W-ACTUAL-POINTS       TO W-REAL-SPEND-AMT-1.
028300     MOVE W-SEARCH-ID           TO W-REAL-SPEND-ID-2.
028400     MOVE W-CARD-AMOUNT         TO W-REAL-SPEND-AMT-2.
028500     MOVE W-ACTUAL-POINTS       TO W-REAL-POINTS.
028600 0525-EXIT.
028700     EXIT.
028800*------------------------------------------------------------
028900 0526-FIND-METHOD-BY-ID.
028910*    Straight linear scan of W-PAYMENT-METHODS-TABLE by id, the
028920*    same rationale as DISCOUNT-CALCULATOR's 0120 -- shared by
028930*    every paragraph in this member that needs to resolve a
028940*    spend id to its table row.
029000
029100     MOVE "N" TO W-PM-FOUND-SW.
029110*    PM-TBL-IDX is the shared subscript every caller above reads
029120*    W-FOUND-PM-IDX alongside -- it is left pointing at the match
029130*    on exit, same as W-FOUND-PM-IDX itself.
029200     PERFORM 0528-CHECK-ONE-METHOD-ID THRU 0528-EXIT
029300        VARYING PM-TBL-IDX FROM 1 BY 1
029400        UNTIL PM-TBL-IDX > PM-TBL-COUNT
029500           OR PM-WAS-FOUND.
029600 0526-EXIT.
029700     EXIT.
029800*------------------------------------------------------------
029900 0528-CHECK-ONE-METHOD-ID.
029910*    One table row compared against W-SEARCH-ID -- W-FOUND-PM-
029920*    IDX is left pointing at the match so the caller can read
029930*    or update PM-TBL-REMAINING for it without a second scan.
030000
030100     IF W-SEARCH-ID = PM-TBL-ID (PM-TBL-IDX)
030200        SET PM-WAS-FOUND TO TRUE
030300        SET W-FOUND-PM-IDX TO PM-TBL-IDX
030400     END-IF.
030410*    No ELSE needed -- a non-match simply lets the VARYING in
030420*    0526 above move on to the next row.
030500 0528-EXIT.
030600     EXIT.
030700*------------------------------------------------------------
030800 0530-APPLY-REALIZED-OPTION.
030810*    Debits whichever of the option's one or two spend slots are
030820*    actually in use, rolls the discount and points into the
030830*    running plan totals, then appends the decision both to
030840*    CURR- (the plan being built) and to the level table (so
030850*    0610 can undo exactly this later if the search backtracks
030860*    past this level).
030900
030910*    A single-slot option leaves spend slot 2 at SPACES (set by
030920*    whichever 0522/0525 branch staged it) -- the NOT = SPACES
030930*    guards below are what make debiting slot 2 a no-op for
030940*    every strategy except partial-points.
031000     IF W-REAL-SPEND-ID-1 NOT = SPACES
031100        MOVE W-REAL-SPEND-ID-1 TO W-SEARCH-ID
031200        PERFORM 0526-FIND-METHOD-BY-ID THRU 0526-EXIT
031300        IF PM-WAS-FOUND
031400           SUBTRACT W-REAL-SPEND-AMT-1 FROM
031500              PM-TBL-REMAINING (W-FOUND-PM-IDX)
031600        END-IF
031700     END-IF.
031800
031810*    Slot 2 is only ever populated by 0525's partial-points
031820*    branch -- the card leg of that option, debited the same
031830*    way slot 1 was just above.
031900     IF W-REAL-SPEND-ID-2 NOT = SPACES
032000        MOVE W-REAL-SPEND-ID-2 TO W-SEARCH-ID
032100        PERFORM 0526-FIND-METHOD-BY-ID THRU 0526-EXIT
032200        IF PM-WAS-FOUND
032300           SUBTRACT W-REAL-SPEND-AMT-2 FROM
032400              PM-TBL-REMAINING (W-FOUND-PM-IDX)
032500        END-IF
032600     END-IF.
032700
032710*    Running totals used by 0700 below to judge this plan against
032720*    the best one seen -- discount first, points as the REQ-4560
032730*    tie-break.
032800     ADD W-REAL-DISCOUNT TO CURR-TOTAL-DISCOUNT.
032900     ADD W-REAL-POINTS   TO CURR-TOTAL-POINTS.
033000
033010*    This order's decision becomes entry CURR-COUNT in the plan
033020*    being built -- the same six fields every entry in CURR-
033030*    and BEST- carries, one row per order in the finished plan.
033100     ADD 1 TO CURR-COUNT.
033200     MOVE ORD-TBL-ID (W-LEVEL)
033300          TO CURR-ORDER-ID (CURR-COUNT).
033400     MOVE W-REAL-FINAL-PRICE TO CURR-FINAL-PRICE (CURR-COUNT).
033500     MOVE W-REAL-STRATEGY    TO CURR-STRATEGY (CURR-COUNT).
033600     MOVE W-REAL-SPEND-ID-1  TO CURR-SPEND-ID-1 (CURR-COUNT).
033700     MOVE W-REAL-SPEND-AMT-1 TO CURR-SPEND-AMT-1 (CURR-COUNT).
033800     MOVE W-REAL-SPEND-ID-2  TO CURR-SPEND-ID-2 (CURR-COUNT).
033900     MOVE W-REAL-SPEND-AMT-2 TO CURR-SPEND-AMT-2 (CURR-COUNT).
034000
034010*    The same decision is duplicated into the level table --
034020*    REQ-4901's change -- so 0610-UNDO-AT-LEVEL can reverse
034030*    exactly this application later without re-deriving it from
034040*    CURR- or re-scanning the options table.
034100     MOVE "Y" TO LV-HAS-APPLIED (W-LEVEL).
034200     MOVE W-REAL-STRATEGY    TO LV-APPLIED-STRATEGY (W-LEVEL).
034300     MOVE W-REAL-FINAL-PRICE TO LV-APPLIED-FINAL-PRICE (W-LEVEL).
034400     MOVE W-REAL-DISCOUNT    TO LV-APPLIED-DISCOUNT (W-LEVEL).
034500     MOVE W-REAL-POINTS      TO LV-APPLIED-POINTS (W-LEVEL).
034600     MOVE W-REAL-SPEND-ID-1  TO LV-APPLIED-SPEND-ID-1 (W-LEVEL).
034700     MOVE W-REAL-SPEND-AMT-1 TO LV-APPLIED-SPEND-AMT-1 (W-LEVEL).
034800     MOVE W-REAL-SPEND-ID-2  TO LV-APPLIED-SPEND-ID-2 (W-LEVEL).
034900     MOVE W-REAL-SPEND-AMT-2 TO LV-APPLIED-SPEND-AMT-2 (W-LEVEL).
035000
035010*    Descend to the next order and prime its level the same way
035020*    0000-MAIN-LOGIC primes level 1 -- 0400-SEARCH-STEP picks up
035030*    from here on its next iteration.
035100     ADD 1 TO W-LEVEL.
035200     PERFORM 0300-ENTER-LEVEL THRU 0300-EXIT.
035300 0530-EXIT.
035400     EXIT.
035500*------------------------------------------------------------
035600 0550-TRY-ZERO-VALUE-OPTION.
035610*    BUSINESS RULE: a zero-value order always "succeeds" with a
035620*    trivial entry -- no payment method is touched, no discount
035630*    earned, strategy recorded as the plain full-no-promo code
035640*    since there is nothing to distinguish it by.  LV-OPT-PTR > 1
035650*    means this level already applied its one and only option on
035660*    an earlier pass and is now being revisited by backtrack, so
035670*    there is nothing left to try but to undo and back up again.
035700
035800     IF LV-OPT-PTR (W-LEVEL) > 1
035900        PERFORM 0600-BACKTRACK-ONE-LEVEL THRU 0600-EXIT
036000        GO TO 0550-EXIT
036100     END-IF.
036200
036210*    Only one option ever exists at a zero-value level, so the
036220*    pointer is bumped straight past it -- a later revisit will
036230*    see LV-OPT-PTR > 1 above and know there is nothing more here.
036300     ADD 1 TO LV-OPT-PTR (W-LEVEL).
036400
036410*    CURR-ENTRY gets the same trivial row that 0530 would build
036420*    for a real option, just with the price/discount/points legs
036430*    all zero and both spend slots blank -- PAYMENT-TOTALS-WRITER
036440*    does not need to know an order was zero-value versus simply
036450*    fully discounted to nothing.
036500     ADD 1 TO CURR-COUNT.
036600     MOVE ORD-TBL-ID (W-LEVEL)
036700          TO CURR-ORDER-ID (CURR-COUNT).
036800     MOVE ZERO                     TO CURR-FINAL-PRICE (CURR-COUNT).
036900     MOVE W-STRATEGY-FULL-NO-PROMO TO CURR-STRATEGY (CURR-COUNT).
037000     MOVE SPACES                   TO CURR-SPEND-SLOTS (CURR-COUNT).
037100
037110*    LV-APPLIED- is kept in lockstep with CURR-ENTRY so that
037120*    0610-UNDO-AT-LEVEL can reverse this level exactly the same
037130*    way it reverses a real option -- no special-casing needed
037140*    there for the zero-value path.
037200     MOVE "Y" TO LV-HAS-APPLIED (W-LEVEL).
037300     MOVE W-STRATEGY-FULL-NO-PROMO TO LV-APPLIED-STRATEGY (W-LEVEL).
037400     MOVE ZERO   TO LV-APPLIED-FINAL-PRICE (W-LEVEL).
037500     MOVE ZERO   TO LV-APPLIED-DISCOUNT (W-LEVEL).
037600     MOVE ZERO   TO LV-APPLIED-POINTS (W-LEVEL).
037700     MOVE SPACES TO LV-APPLIED-SPEND-SLOTS (W-LEVEL).
037800
037810*    Descends to the next level exactly as 0530 does -- the
037820*    search tree does not distinguish a zero-value step from a
037830*    real one once the entry has been recorded.
037900     ADD 1 TO W-LEVEL.
038000     PERFORM 0300-ENTER-LEVEL THRU 0300-EXIT.
038100 0550-EXIT.
038200     EXIT.
038300*------------------------------------------------------------
038400 0600-BACKTRACK-ONE-LEVEL.
038410*    Steps W-LEVEL back one -- from a completed-plan level
038420*    (W-LEVEL > ORD-TBL-COUNT) that is the last real order level,
038430*    from a real level it is simply one less.  The level landed
038440*    on is then undone, unless backtracking has driven all the
038450*    way past level 1, in which case the whole search is over
038460*    and W-LEVEL is left at zero for 0000-MAIN-LOGIC's PERFORM
038470*    UNTIL to catch.
038500
038600     IF W-LEVEL > ORD-TBL-COUNT
038700        MOVE ORD-TBL-COUNT TO W-LEVEL
038800     ELSE
038900        SUBTRACT 1 FROM W-LEVEL
039000     END-IF.
039100
039200     IF W-LEVEL > ZERO
039300        PERFORM 0610-UNDO-AT-LEVEL THRU 0610-EXIT
039400     END-IF.
039500 0600-EXIT.
039600     EXIT.
039700*------------------------------------------------------------
039800 0610-UNDO-AT-LEVEL.
039810*    Reverses exactly what 0530/0550 applied at this level --
039820*    credits each method's remaining limit back by whatever was
039830*    debited, backs the running totals out, and drops the
039840*    entry from CURR- so the level is clean for 0510/0550 to try
039850*    the next option on the next pass.  LV-OPT-PTR itself is
039860*    NOT reset here -- it already points past the option that is
039870*    being undone, which is exactly where the next attempt
039880*    should resume.
039900
040000     IF LV-APPLIED-SPEND-ID-1 (W-LEVEL) NOT = SPACES
040100        MOVE LV-APPLIED-SPEND-ID-1 (W-LEVEL) TO W-SEARCH-ID
040200        PERFORM 0526-FIND-METHOD-BY-ID THRU 0526-EXIT
040300        IF PM-WAS-FOUND
040400           ADD LV-APPLIED-SPEND-AMT-1 (W-LEVEL) TO
040500              PM-TBL-REMAINING (W-FOUND-PM-IDX)
040600        END-IF
040700     END-IF.
040800
040810*    Slot 2's credit, below, mirrors slot 1's above -- between
040820*    them every debit 0530/0550 ever made at this level is put
040830*    back before CURR-COUNT is decremented further down.
040900     IF LV-APPLIED-SPEND-ID-2 (W-LEVEL) NOT = SPACES
041000        MOVE LV-APPLIED-SPEND-ID-2 (W-LEVEL) TO W-SEARCH-ID
041100        PERFORM 0526-FIND-METHOD-BY-ID THRU 0526-EXIT
041200        IF PM-WAS-FOUND
041300           ADD LV-APPLIED-SPEND-AMT-2 (W-LEVEL) TO
041400              PM-TBL-REMAINING (W-FOUND-PM-IDX)
041500        END-IF
041600     END-IF.
041700
041710*    A level with LV-HAS-APPLIED still "N" (0300 just entered it,
041720*    nothing has been applied yet) has zero in every LV-APPLIED-
041730*    field -- the SUBTRACTs below are harmless no-ops in that
041740*    case, so this paragraph does not need its own guard for it.
041800     SUBTRACT LV-APPLIED-DISCOUNT (W-LEVEL) FROM CURR-TOTAL-DISCOUNT.
041900     SUBTRACT LV-APPLIED-POINTS (W-LEVEL) FROM CURR-TOTAL-POINTS.
042000     SUBTRACT 1 FROM CURR-COUNT.
042100     MOVE "N" TO LV-HAS-APPLIED (W-LEVEL).
042200 0610-EXIT.
042300     EXIT.
042400*------------------------------------------------------------
042500 0700-RECORD-IF-BEST.
042510*    BUSINESS RULE (REQ-4560): a strictly larger total discount
042520*    always wins outright; a tied total discount is broken in
042530*    favor of the plan that spent more points, since Finance
042540*    wants card balances preserved first when the dollar result
042550*    is otherwise identical.  A plan that loses both comparisons
042560*    is simply left as-is -- BEST- is only ever touched inside
042570*    0710 below.
042600
042700     IF CURR-TOTAL-DISCOUNT > BEST-TOTAL-DISCOUNT
042800        PERFORM 0710-COPY-CURR-TO-BEST THRU 0710-EXIT
042900     ELSE
043000        IF CURR-TOTAL-DISCOUNT = BEST-TOTAL-DISCOUNT
043100              AND CURR-TOTAL-POINTS > BEST-TOTAL-POINTS
043200           PERFORM 0710-COPY-CURR-TO-BEST THRU 0710-EXIT
043300        END-IF
043400     END-IF.
043410*    The first plan the search ever completes always wins this
043420*    comparison -- BEST-TOTAL-DISCOUNT was primed to -1 in
043430*    0000-MAIN-LOGIC precisely so the very first candidate is
043440*    never lost to an unset BEST-.
043500 0700-EXIT.
043600     EXIT.
043700*------------------------------------------------------------
043800 0710-COPY-CURR-TO-BEST.
043810*    Wholesale replacement of BEST- with CURR- -- counts and
043820*    totals first, then every entry, one row per order, via the
043830*    VARYING loop below.
043900
044000     MOVE CURR-COUNT          TO BEST-COUNT.
044010*    Counts and totals copied first, ahead of the entry-by-entry
044020*    loop below -- a caller reading BEST-COUNT mid-copy would
044030*    still see it paired correctly with whatever entries have
044040*    landed in BEST-ENTRY so far, since this member never yields
044050*    control mid-PERFORM.
044100     MOVE CURR-TOTAL-DISCOUNT TO BEST-TOTAL-DISCOUNT.
044200     MOVE CURR-TOTAL-POINTS   TO BEST-TOTAL-POINTS.
044300
044400     PERFORM 0720-COPY-ONE-ENTRY THRU 0720-EXIT
044500        VARYING W-COPY-IDX FROM 1 BY 1 UNTIL W-COPY-IDX > CURR-COUNT.
044600 0710-EXIT.
044700     EXIT.
044800*------------------------------------------------------------
044900 0720-COPY-ONE-ENTRY.
044910*    One whole CURR-ENTRY group MOVEd to the matching BEST-ENTRY
044920*    slot -- every field in the entry (order id, price, strategy,
044930*    both spend slots) travels together as one group-level MOVE.
045000
045100     MOVE CURR-ENTRY (W-COPY-IDX)
045200          TO BEST-ENTRY (W-COPY-IDX).
045210*    A group MOVE between two OCCURS tables of identical layout
045220*    is this shop's usual shortcut for a per-row copy -- no need
045230*    to MOVE each of CURR-ENTRY's six elementary fields by name.
045240*    CURR-ENTRY and BEST-ENTRY are defined byte-for-byte alike in
045250*    WSCURR.CBL and WSBEST.CBL for exactly this reason.
045300 0720-EXIT.
045400     EXIT.
045500*------------------------------------------------------------
045510*    END OF PAYMENT-OPTIMIZER.  BEST- is handed back to PAYMENT-
045520*    PLAN-OPTIMIZER exactly as PAYMENT-TOTALS-WRITER will read it
045530*    off its own WSBEST.CBL COPY.
045540*------------------------------------------------------------
