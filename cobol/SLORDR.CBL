000100*    SLORDR.CBL
000200*    FILE-CONTROL entry for the orders input file.  Bound at
000300*    run time by JCL/SYSIN to the logical name ORDRFILE.
000400*------------------------------------------------------------
000500*    1998-11-09  RV   REQ-4410  Original SELECT.
000550*    2006-08-05  HG   REQ-4922  Renamed the file-status target
000560*                     from WK-ORDR-FILE-STATUS to W-ORDR-FILE-
000570*                     STATUS to match the shop's plain W- prefix.
000600*------------------------------------------------------------
000700
000800     SELECT ORDERS-FILE
000900            ASSIGN TO ORDRFILE
001000            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS IS W-ORDR-FILE-STATUS.
