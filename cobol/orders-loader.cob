000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        orders-loader.
000300 AUTHOR.            R VEIGA.
000400 INSTALLATION.      MERCHANDISING SYSTEMS.
000500 DATE-WRITTEN.      1988-11-09.
000600 DATE-COMPILED.     1988-11-09.
000700 SECURITY.          COMPANY CONFIDENTIAL - DO NOT COPY OFF SITE.
000800*------------------------------------------------------------
000900*    ORDERS-LOADER
001000*    Reads the orders input file, in file order, into the
001100*    in-memory orders table.  Each order's promotion-id list is
001200*    resolved against the already-loaded payment-methods table;
001300*    blank ids and ids that are not on file are dropped quietly
001400*    -- that is normal and is not logged.
001500*
001600*    This member runs second in the batch, after
001700*    PAYMENT-METHODS-LOADER -- the promotion-id resolution below
001800*    depends on W-PAYMENT-METHODS-TABLE already being populated.
001900*    If the driver ever reorders the two CALLs, the resolution
002000*    in 0242/0244 below silently drops every promotion id on
002100*    every order, because PM-TBL-COUNT would still be zero.
002200*------------------------------------------------------------
002300*    CHANGE LOG
002400*    1988-11-09  RV   REQ-4410  Original program.
002500*    1999-12-02  HG   REQ-4470  Y2K REVIEW -- confirmed no
002600*                     2-digit year fields exist in this member.
002700*                     No change required.
002800*    2001-06-04  HG   REQ-4512  Loader now rounds ORD-VALUE to
002900*                     2 decimals on load instead of leaving the
003000*                     rounding to the discount calculator.
003100*    2003-02-18  HG   REQ-4688  Raised WK-MAX-ORDERS to 20 in
003200*                     WSCONST.CBL; no local change.
003300*    2006-07-21  RV   REQ-4901  Promotion-id resolution moved
003400*                     here from the discount calculator per
003500*                     Merchandising -- orders now carry only
003600*                     ids that are known to be on file.
003700*    2006-08-05  HG   REQ-4922  Dropped the LINKAGE SECTION to
003800*                     match PAYMENT-METHODS-LOADER -- this shop's
003900*                     CALLs take no parameters.  The orders and
004000*                     payment-methods tables now come in plain off
004100*                     WSORDR.CBL/WSPYMT.CBL IS EXTERNAL, the run
004200*                     status off WSSTAT.CBL IS EXTERNAL, and every
004300*                     WK- field here is now the shop's plain W-.
004310*    2008-03-11  RV   REQ-5015  Added housekeeping comments
004320*                     throughout this member per the shop's
004330*                     internal code-review standard; no logic
004340*                     changed.
004400*------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 IS W-RERUN-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*------------------------------------------------------------
005500*    ORDERS-FILE is the day's order extract -- one record per
005600*    order, fixed-length, LINE SEQUENTIAL, bound to the ORDERFL
005700*    logical name by JCL/SYSIN at run time.
005800*------------------------------------------------------------
005900     COPY "SLORDR.CBL".
005910*    SLORDR.CBL follows this shop's usual SELECT-copybook split --
005920*    keeping the ASSIGN clause out of the main source so the
005930*    logical name can change per environment without a recompile.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400     COPY "FDORDR.CBL".
006410*    FDORDR.CBL is the 01-level record layout for one order-
006420*    extract line; see that copybook for field-by-field detail,
006430*    this member only reads it a record at a time.
006500
006600 WORKING-STORAGE SECTION.
006700*------------------------------------------------------------
006800*    WSORDR.CBL is the table this member fills; WSPYMT.CBL is
006900*    read-only here (already filled by PAYMENT-METHODS-LOADER) --
007000*    it is only COPYd so the promotion-id lookup below can see
007100*    PM-TBL-ID/PM-TBL-COUNT.  WSSTAT.CBL carries this member's
007200*    return code/message back to the driver.
007300*------------------------------------------------------------
007400     COPY "wsconst.cbl".
007500     COPY "wsordr.cbl".
007600     COPY "wspymt.cbl".
007700     COPY "wsstat.cbl".
007800
007810*    W-ORDR-FILE-STATUS and W-ORDR-EOF-SW below are the usual
007820*    pair this shop declares alongside every SELECT -- the status
007830*    code for the OPEN/READ checks, the switch for the READ AT END.
007900     01  W-ORDR-FILE-STATUS         PIC X(02).
008000     01  W-ORDR-EOF-SW              PIC X.
008100         88  ORDR-EOF                   VALUE "Y".
008200
008300*    Staging for the order id, used only to build the validation
008400*    error text below -- held as a byte-table redefinition too,
008500*    the same way PAYMENT-METHODS-LOADER stages its own id, so a
008600*    future change here can walk it character by character
008700*    without adding yet another REDEFINES from scratch.
008800     01  W-MSG-ID-AREA.
008900         05  W-MSG-ID               PIC X(16).
009000     01  W-MSG-ID-BYTES REDEFINES W-MSG-ID-AREA.
009100         05  W-MSG-ID-CHAR          PIC X OCCURS 16 TIMES.
009200
009300     77  W-SRC-PROMO-IDX            PIC 9(4) COMP.
009400     77  W-FOUND-METHOD-SW          PIC X.
009500         88  METHOD-ID-FOUND            VALUE "Y".
009510*    W-SRC-PROMO-IDX drives the promotion-id resolution loop in
009520*    0240/0242 below; W-FOUND-METHOD-SW/METHOD-ID-FOUND is the
009530*    usual 88-level flag this shop pairs with a linear-scan exit
009540*    condition.
009600*------------------------------------------------------------
009700 PROCEDURE DIVISION.
009800*------------------------------------------------------------
009900 0000-MAIN-LOGIC.
010000*    Entry point.  Clear the table and the EOF switch, open the
010100*    file, and -- only if the open came back clean -- load every
010200*    record and close up.  A bad open (missing file, I/O error)
010300*    leaves ORD-TBL-COUNT at zero and falls straight through to
010400*    EXIT PROGRAM with the bad return code already set.
010410*    The four MOVEs below put this run into its starting state --
010420*    normal return code, blank message, empty table, EOF switch off.
010500
010600     MOVE W-RETCD-NORMAL   TO W-RETURN-CODE.
010700     MOVE SPACES           TO W-ERROR-MESSAGE.
010800     MOVE ZERO             TO ORD-TBL-COUNT.
010900     MOVE "N"               TO W-ORDR-EOF-SW.
011000
011100     PERFORM 0100-OPEN-ORDR-FILE THRU 0100-EXIT.
011200
011300     IF W-RETURN-CODE = W-RETCD-NORMAL
011400        PERFORM 0200-LOAD-ALL-RECORDS THRU 0200-EXIT
011500        CLOSE ORDERS-FILE
011600     END-IF.
011700
011710*    EXIT PROGRAM here returns control to PAYMENT-PLAN-OPTIMIZER,
011720*    which checks W-RETURN-CODE immediately on the way back in;
011730*    this member never issues STOP RUN itself -- only the
011740*    top-level driver does that.
011800     EXIT PROGRAM.
011900
012000     STOP RUN.
012100*------------------------------------------------------------
012200 0100-OPEN-ORDR-FILE.
012300*    File status "35" means the dataset was never allocated --
012400*    that is a usage error (missing JCL), not an I/O failure, and
012500*    gets its own return code so the driver's diagnostic reads
012600*    right.  Any other non-zero status is treated as a genuine
012700*    I/O error and the status code itself goes into the message.
012800
012850*    The status check below distinguishes "file not there" from
012860*    a true I/O failure so operations gets the right diagnostic.
012900     OPEN INPUT ORDERS-FILE.
013000     IF W-ORDR-FILE-STATUS NOT = "00"
013100        IF W-ORDR-FILE-STATUS = "35"
013200           MOVE W-RETCD-USAGE-ERROR TO W-RETURN-CODE
013300           MOVE "USAGE: ORDERS FILE NOT SUPPLIED"
013400                TO W-ERROR-MESSAGE
013500        ELSE
013600           MOVE W-RETCD-IO-ERROR TO W-RETURN-CODE
013700           STRING "I/O ERROR OPENING ORDERS FILE, STATUS "
013800                  W-ORDR-FILE-STATUS
013900             INTO W-ERROR-MESSAGE
014000        END-IF
014100     END-IF.
014200 0100-EXIT.
014300     EXIT.
014400*------------------------------------------------------------
014500 0200-LOAD-ALL-RECORDS.
014600*    Read-process loop.  Stops on end of file or on the first
014700*    record that fails validation or table capacity -- there is
014800*    no "skip the bad record and keep going" in this shop; one
014900*    bad order aborts the whole load.
015000
015010*    The first READ is unconditional; every READ after that comes
015020*    out of 0220 below, once the prior record has been processed.
015100     PERFORM 0210-READ-ORDR-RECORD THRU 0210-EXIT.
015200     PERFORM 0220-PROCESS-ORDR-RECORD THRU 0220-EXIT
015300        UNTIL ORDR-EOF OR W-RETURN-CODE NOT = W-RETCD-NORMAL.
015310*    The UNTIL condition above stops the loop on end of file or
015320*    on the first non-normal return code from 0220 -- whichever
015330*    comes first.
015400 0200-EXIT.
015500     EXIT.
015600*------------------------------------------------------------
015700 0210-READ-ORDR-RECORD.
015800*    One READ, AT END sets the switch that ends the 0200 loop.
015900
015950*    AT END is the only COBOL-standard way to detect end of file
015960*    on a sequential READ; this shop never tests the file status
015970*    field for that condition, only for genuine I/O errors.
016000     READ ORDERS-FILE
016100         AT END
016200            SET ORDR-EOF TO TRUE
016300     END-READ.
016400 0210-EXIT.
016500     EXIT.
016600*------------------------------------------------------------
016700 0220-PROCESS-ORDR-RECORD.
016800*    Validate, then add to the table, then read the next record
016900*    -- each step gated on the return code still being normal so
017000*    a failure partway through stops the chain immediately
017100*    instead of reading past a bad record.
017200
017210*    Validate first; only add to the table and read the next
017220*    record if the return code is still normal after that check.
017300     PERFORM 0230-VALIDATE-ORDR-RECORD THRU 0230-EXIT.
017400     IF W-RETURN-CODE = W-RETCD-NORMAL
017500        PERFORM 0240-ADD-ORDR-TO-TABLE THRU 0240-EXIT
017600     END-IF.
017700     IF W-RETURN-CODE = W-RETCD-NORMAL
017800        PERFORM 0210-READ-ORDR-RECORD THRU 0210-EXIT
017900     END-IF.
017910*    Both guards above test the same field so a validation error
017920*    or a capacity error stops the chain at exactly the point it
017930*    occurred, with no further reads attempted.
018000 0220-EXIT.
018100     EXIT.
018200*------------------------------------------------------------
018300 0230-VALIDATE-ORDR-RECORD.
018400*    BUSINESS RULE: ORD-VALUE and ORD-PROMO-COUNT must both be
018500*    numeric.  A non-numeric value here almost always means a
018600*    corrupt or mis-punched extract record, not a legitimate
018700*    zero-value order -- zero is numeric and loads fine.
018800
018900     MOVE ORD-ID TO W-MSG-ID.
018910*    W-MSG-ID is staged before the numeric check runs so the
018920*    error text below can name the offending order even though
018930*    ORD-ID itself may not be trustworthy once the record fails.
019000
019100     IF ORD-VALUE NOT NUMERIC OR ORD-PROMO-COUNT NOT NUMERIC
019200        MOVE W-RETCD-VALIDATION-ERROR TO W-RETURN-CODE
019300        STRING "NON-NUMERIC VALUE OR PROMO COUNT ON ORDER "
019400               W-MSG-ID
019500          INTO W-ERROR-MESSAGE
019600     END-IF.
019610*    No ELSE branch is needed -- the return code was already set
019620*    to normal back in 0000-MAIN-LOGIC and stays that way unless
019630*    this check fails.
019700 0230-EXIT.
019800     EXIT.
019900*------------------------------------------------------------
020000 0240-ADD-ORDR-TO-TABLE.
020100*    Capacity check first -- W-MAX-ORDERS (WSCONST.CBL) bounds
020200*    the table this shop is willing to carry in memory for one
020300*    run; a run over that size is an operational problem, not
020400*    something to silently truncate.  ORD-VALUE is rounded to 2
020500*    decimals on the way in per REQ-4512, so every downstream
020600*    comparison against it works off a clean amount.
020700
020800     IF ORD-TBL-COUNT NOT < W-MAX-ORDERS
020900        MOVE W-RETCD-OTHER-ERROR TO W-RETURN-CODE
021000        MOVE "ORDERS TABLE CAPACITY EXCEEDED" TO W-ERROR-MESSAGE
021100        GO TO 0240-EXIT
021200     END-IF.
021300
021310*    Past this point the record is known good -- capacity was
021320*    checked above -- so the table pointer is simply advanced
021330*    and every field is moved or computed into the new slot.
021400     ADD 1 TO ORD-TBL-COUNT.
021500     SET ORD-TBL-IDX TO ORD-TBL-COUNT.
021600
021700     MOVE ORD-ID TO ORD-TBL-ID (ORD-TBL-IDX).
021800     COMPUTE ORD-TBL-VALUE (ORD-TBL-IDX)
021900             ROUNDED = ORD-VALUE.
022000     MOVE ZERO TO ORD-TBL-PROMO-COUNT (ORD-TBL-IDX).
022010*    ORD-TBL-PROMO-COUNT starts at zero for every order and is
022020*    incremented only as real promotion ids resolve below -- see
022030*    0242-RESOLVE-ONE-PROMO-ID.
022100
022200*    Only attempt promotion-id resolution when the input record
022250*    actually carries any -- most orders carry none.
022300     IF ORD-PROMO-COUNT > ZERO
022400        PERFORM 0242-RESOLVE-ONE-PROMO-ID THRU 0242-EXIT
022500           VARYING W-SRC-PROMO-IDX FROM 1 BY 1
022600           UNTIL W-SRC-PROMO-IDX > ORD-PROMO-COUNT
022700     END-IF.
022800 0240-EXIT.
022900     EXIT.
023000*------------------------------------------------------------
023100 0242-RESOLVE-ONE-PROMO-ID.
023200*    BUSINESS RULE: a blank promotion id, or one that does not
023300*    match any loaded payment method, is dropped quietly -- it is
023400*    not copied into ORD-TBL-PROMO-ID and ORD-TBL-PROMO-COUNT is
023500*    not incremented for it.  This is normal catalog drift (a
023600*    promo code retired after the order was placed) and is not
023700*    worth a diagnostic.
023800
023900     IF ORD-PROMO-ID (W-SRC-PROMO-IDX) = SPACES
024000        GO TO 0242-EXIT
024100     END-IF.
024200
024210*    The found-switch is reset for every promotion id in turn --
024220*    a match on one id says nothing about whether the next id on
024230*    the same order will also be found.
024300     MOVE "N" TO W-FOUND-METHOD-SW.
024400     PERFORM 0244-FIND-METHOD-BY-ID THRU 0244-EXIT
024500        VARYING PM-TBL-IDX FROM 1 BY 1
024600        UNTIL PM-TBL-IDX > PM-TBL-COUNT
024700           OR METHOD-ID-FOUND.
024800
024900     IF METHOD-ID-FOUND
025000        ADD 1 TO ORD-TBL-PROMO-COUNT (ORD-TBL-IDX)
025100        SET ORD-TBL-PROMO-IDX TO
025200                ORD-TBL-PROMO-COUNT (ORD-TBL-IDX)
025300        MOVE ORD-PROMO-ID (W-SRC-PROMO-IDX)
025400             TO ORD-TBL-PROMO-ID
025500                     (ORD-TBL-IDX, ORD-TBL-PROMO-IDX)
025600     END-IF.
025610*    The slot subscript is computed fresh from the just-
025620*    incremented counter, so ORD-TBL-PROMO-ID fills left to right
025630*    with no gaps even when some ids on the order are dropped.
025700 0242-EXIT.
025800     EXIT.
025900*------------------------------------------------------------
026000 0244-FIND-METHOD-BY-ID.
026100*    Straight linear scan of W-PAYMENT-METHODS-TABLE by id --
026200*    the table tops out at a handful of methods per run, so a
026300*    sequential compare here costs nothing worth indexing for.
026350*    An indexed/binary search would be faster at larger table
026360*    sizes, but this shop's orders and payment-methods tables are
026370*    both capped well under a hundred entries per run (see
026380*    WSCONST.CBL), so the extra complexity is not worth it here.
026400
026500     IF ORD-PROMO-ID (W-SRC-PROMO-IDX) =
026600           PM-TBL-ID (PM-TBL-IDX)
026700        SET METHOD-ID-FOUND TO TRUE
026800     END-IF.
026900 0244-EXIT.
027000     EXIT.
