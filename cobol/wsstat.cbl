000100*    WSSTAT.CBL
000200*    Run-wide return code and diagnostic text.  Held IS
000300*    EXTERNAL so a called worker can leave a status behind for
000400*    the driver to print and exit on, without this shop's
000500*    parameterless CALLs carrying it as an argument.
000600*------------------------------------------------------------
000700*    2006-08-02  HG   REQ-4910  New member, replacing the
000800*                     LK-RETURN-CODE/LK-ERROR-MESSAGE parameters
000900*                     the loaders and the totals writer used to
001000*                     take on their PROCEDURE DIVISION headers.
001100*------------------------------------------------------------
001200
001300     01  W-RUN-STATUS IS EXTERNAL.
001400         05  W-RETURN-CODE          PIC 9(4) COMP.
001500         05  W-ERROR-MESSAGE        PIC X(80).
001600         05  FILLER                 PIC X(04).
