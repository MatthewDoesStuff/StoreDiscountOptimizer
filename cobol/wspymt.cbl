000100*    WSPYMT.CBL
000200*    In-memory payment-method table, built once by
000300*    PAYMENT-METHODS-LOADER and held IS EXTERNAL so every other
000400*    program called later in the same run unit sees the same
000500*    storage without this shop's CALLs ever passing a parameter.
000600*    PM-TBL-REMAINING starts equal to PM-TBL-LIMIT and is
000700*    debited/credited by PAYMENT-OPTIMIZER while it searches.
000800*------------------------------------------------------------
000900*    1998-11-09  RV   REQ-4410  Original table.
001000*    2003-02-18  HG   REQ-4688  Table size now driven off
001100*                     W-MAX-PAYMENT-METHODS in WSCONST.CBL.
001200*    2006-07-21  RV   REQ-4901  Added the flat-character
001300*                     redefinition used to clear an entry
001400*                     to spaces/zeros in one MOVE.
001500*    2006-08-02  HG   REQ-4910  Marked the table IS EXTERNAL and
001600*                     dropped the old LINKAGE SECTION copy --
001700*                     this shop's CALLs take no parameters.
001800*------------------------------------------------------------
001900
002000     01  W-PAYMENT-METHODS-TABLE IS EXTERNAL.
002100         05  PM-TBL-COUNT           PIC 9(4) COMP.
002200         05  PM-TBL-ENTRY OCCURS 12 TIMES
002300                 INDEXED BY PM-TBL-IDX.
002400             10  PM-TBL-ID              PIC X(16).
002500             10  PM-TBL-DISCOUNT-PCT    PIC 9(3)V99.
002600             10  PM-TBL-LIMIT           PIC 9(9)V99.
002700             10  PM-TBL-REMAINING       PIC 9(9)V99.
002800             10  PM-TBL-IS-POINTS       PIC X.
002900                 88  PM-TBL-IS-POINTS-METHOD  VALUE "Y".
003000             10  FILLER                 PIC X(05).
003100         05  PM-TBL-ENTRY-X REDEFINES PM-TBL-ENTRY
003200                 OCCURS 12 TIMES
003300                 INDEXED BY PM-TBL-X-IDX
003400                 PIC X(49).
