000100*    WSOPTN.CBL
000200*    Candidate payment options per order, built once by
000300*    DISCOUNT-CALCULATOR before the search begins and never
000400*    changed afterward -- PAYMENT-OPTIMIZER only reads this
000500*    table, keyed on the order's position in W-ORDERS-TABLE.
000600*    Held IS EXTERNAL so both programs see the one copy.
000700*------------------------------------------------------------
000800*    1998-11-09  RV   REQ-4410  Original table.
000900*    2003-02-18  HG   REQ-4688  Raised per-order option ceiling
001000*                     to 35 when W-MAX-PAYMENT-METHODS grew.
001100*    2006-07-21  RV   REQ-4901  Added OPT-SPEND-SLOT-ARR so the
001200*                     aggregation loops could walk both spend
001300*                     slots instead of coding them out twice.
001400*    2006-08-02  HG   REQ-4910  Marked the table IS EXTERNAL and
001500*                     dropped the old LINKAGE SECTION copy --
001600*                     this shop's CALLs take no parameters.
001700*------------------------------------------------------------
001800
001900     01  W-OPTIONS-TABLE IS EXTERNAL.
002000         05  OPT-TBL-FOR-ORDER OCCURS 20 TIMES
002100                 INDEXED BY OPT-ORD-IDX.
002200             10  OPT-COUNT              PIC 9(4) COMP.
002300             10  OPT-ENTRY OCCURS 35 TIMES
002400                     INDEXED BY OPT-IDX.
002500                 15  OPT-STRATEGY           PIC X.
002600                     88  OPT-IS-CARD-PROMO       VALUE "1".
002700                     88  OPT-IS-FULL-POINTS      VALUE "2".
002800                     88  OPT-IS-PARTIAL-POINTS   VALUE "3".
002900                     88  OPT-IS-FULL-NO-PROMO    VALUE "4".
003000                 15  OPT-FINAL-PRICE        PIC 9(9)V99.
003100                 15  OPT-DISCOUNT-AMT       PIC S9(9)V99.
003200                 15  OPT-SPEND-SLOTS.
003300                     20  OPT-SPEND-ID-1         PIC X(16).
003400                     20  OPT-SPEND-AMT-1        PIC 9(9)V99.
003500                     20  OPT-SPEND-ID-2         PIC X(16).
003600                     20  OPT-SPEND-AMT-2        PIC 9(9)V99.
003700                 15  OPT-SPEND-SLOT-ARR REDEFINES OPT-SPEND-SLOTS
003800                         OCCURS 2 TIMES
003900                         INDEXED BY OPT-SLOT-IDX.
004000                     20  OPT-SPEND-SLOT-ID     PIC X(16).
004100                     20  OPT-SPEND-SLOT-AMT    PIC 9(9)V99.
004200                 15  FILLER                 PIC X(05).
