000100*    WSLEVL.CBL
000200*    Depth-first-search backtracking stack for
000300*    PAYMENT-OPTIMIZER.  One entry per order position; COBOL
000400*    has no recursion on this shop's compiler, so the search
000500*    is driven level by level through this table instead of
000600*    through CALLed-itself paragraphs.
000700*------------------------------------------------------------
000800*    1998-11-09  RV   REQ-4410  Original table.
000900*    2006-07-21  RV   REQ-4901  Added the spend-slot-array
001000*                     redefinition used when backing out a
001100*                     level's applied spend on backtrack.
001200*    2006-08-02  HG   REQ-4910  Renamed the table from
001300*                     WS-SEARCH-LEVELS to W-SEARCH-LEVELS to
001400*                     match the shop's plain W- prefix.
001500*------------------------------------------------------------
001600
001700     01  W-SEARCH-LEVELS.
001800         05  LV-ENTRY OCCURS 20 TIMES
001900                 INDEXED BY LV-IDX.
002000             10  LV-OPT-PTR             PIC 9(4) COMP.
002100             10  LV-HAS-APPLIED         PIC X.
002200                 88  LEVEL-HAS-APPLIED      VALUE "Y".
002300             10  LV-APPLIED-STRATEGY    PIC X.
002400             10  LV-APPLIED-FINAL-PRICE PIC 9(9)V99.
002500             10  LV-APPLIED-DISCOUNT    PIC S9(9)V99.
002600             10  LV-APPLIED-POINTS      PIC 9(9)V99.
002700             10  LV-APPLIED-SPEND-SLOTS.
002800                 15  LV-APPLIED-SPEND-ID-1  PIC X(16).
002900                 15  LV-APPLIED-SPEND-AMT-1 PIC 9(9)V99.
003000                 15  LV-APPLIED-SPEND-ID-2  PIC X(16).
003100                 15  LV-APPLIED-SPEND-AMT-2 PIC 9(9)V99.
003200             10  LV-APPLIED-SLOT-ARR REDEFINES
003300                     LV-APPLIED-SPEND-SLOTS
003400                     OCCURS 2 TIMES
003500                     INDEXED BY LV-SLOT-IDX.
003600                 15  LV-APPLIED-SLOT-ID     PIC X(16).
003700                 15  LV-APPLIED-SLOT-AMT    PIC 9(9)V99.
003800             10  FILLER                 PIC X(05).
